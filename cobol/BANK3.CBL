000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK3.
000300 AUTHOR.        J R MARTINEZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*    BANK3 - IMPRESION DE RECIBOS
001000*    ORIGINALMENTE ENVIABA EL RECIBO A LA IMPRESORA TERMICA DEL
001100*    CAJERO TRAS CADA OPERACION CON EXITO.  A PARTIR DE CR-0512 EL
001200*    RECIBO SE ESCRIBE EN EL FICHERO RECEIPT-REPORT-OUT, UNA LINEA
001300*    POR RENGLON, CON EL MISMO FORMATO DE 40 COLUMNAS.  BANK1 LO
001400*    LLAMA TRES VECES POR LOTE - AL ARRANQUE (ABRE EL FICHERO), UNA
001500*    VEZ POR CADA EXECUTE CON EXITO (ESCRIBE UN RECIBO) Y AL CIERRE
001600*    DEL LOTE (CIERRA EL FICHERO) - MEDIANTE EL CODIGO DE FUNCION
001700*    RECIBIDO POR LINKAGE.
001800******************************************************************
001900*    HISTORIAL DE CAMBIOS
002000*    FECHA     PROGR  PETIC    DESCRIPCION
002100*    --------  -----  -------  --------------------------------
002200*    03/14/88  JRM    CR-0014  ALTA INICIAL - RECIBO POR
002300*                              IMPRESORA TERMICA DEL CAJERO
002400*    09/02/91  LPC    CR-0077  AMPLIADO EL FORMATO DE RECIBO DE
002500*                              TRANSFERENCIA CON LA CUENTA DESTINO
002600*    06/05/99  MGR    CR-0188  REVISION Y2K, SIN IMPACTO
002700*    04/17/26  RDC    CR-0512  REESCRITO COMO SUBPROGRAMA DE
002800*                              LINKAGE DEL MOTOR POR LOTES.  EL
002900*                              RECIBO SE ESCRIBE AHORA EN
003000*                              RECEIPT-REPORT-OUT EN LUGAR DE LA
003100*                              IMPRESORA TERMICA (CR-0512)
003200******************************************************************
003300
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
003800            OFF STATUS IS WS-TRAZA-DESACTIVADA.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT RECEIPT-REPORT-OUT ASSIGN TO RCPTOUT
004200         ORGANIZATION IS LINE SEQUENTIAL
004300         FILE STATUS IS FS-RCP.
004400
004500
004600 DATA DIVISION.
004700 FILE SECTION.
004800*    UN RECIBO SE COMPONE DE VARIAS LINEAS DE ESTE RENGLON, UNA
004900*    POR CADA WRITE - EL MISMO ANCHO QUE EL INFORME DEL CAJON DE
005000*    EFECTIVO DE BANK1.
005100 FD  RECEIPT-REPORT-OUT
005200     LABEL RECORD STANDARD.
005300 01  RECEIPT-REPORT-LINE        PIC X(40).
005400
005500 WORKING-STORAGE SECTION.
005600 77  FS-RCP                      PIC X(02).
005700 77  WS-TRAZA-ACTIVADA           PIC X(01).
005800 77  WS-TRAZA-DESACTIVADA        PIC X(01).
005900
006000*    LINEA DE TRAZA DE DEPURACION, ACTIVADA POR UPSI-0.
006100 01  WS-TRAZA-LINEA.
006200     05  WS-TRAZA-PROGRAMA       PIC X(08).
006300     05  WS-TRAZA-CUENTA         PIC X(10).
006400     05  WS-TRAZA-IMPORTE        PIC S9(7)V99.
006500 01  WS-TRAZA-LINEA-X REDEFINES WS-TRAZA-LINEA
006600                                 PIC X(25).
006700
006800*    IMPORTE DEL RECIBO EDITADO PARA IMPRESION, CON SIGNO Y
006900*    PUNTO DECIMAL.
007000 01  WS-IMPORTE-EDITADO-AREA.
007100     05  WS-IMPORTE-EDITADO      PIC -(7)9.99.
007200 01  WS-IMPORTE-EDITADO-X REDEFINES WS-IMPORTE-EDITADO-AREA
007300                                 PIC X(12).
007400
007500 01  WS-SALDO-EDITADO-AREA.
007600     05  WS-SALDO-EDITADO        PIC -(7)9.99.
007700 01  WS-SALDO-EDITADO-X REDEFINES WS-SALDO-EDITADO-AREA
007800                                 PIC X(12).
007900
008000 01  WS-RENGLON-RECIBO           PIC X(40).
008100
008200 LINKAGE SECTION.
008300*    CODIGO DE FUNCION QUE GOBIERNA EL CICLO DE VIDA DEL FICHERO
008400*    DE RECIBOS A TRAVES DE LAS SUCESIVAS LLAMADAS DE BANK1.
008500 01  LK-RECEIPT-FUNCTION         PIC X(01).
008600     88  LK-RECEIPT-FN-INICIO        VALUE "I".
008700     88  LK-RECEIPT-FN-IMPRIME       VALUE "P".
008800     88  LK-RECEIPT-FN-CIERRE        VALUE "C".
008900
009000*    TRANSACCION A IMPRIMIR, TAL COMO LA DEJA EL MOTOR DE
009100*    PROCESO DE BANK1 EN WS-TXN-RECORD.
009200 01  LK-TXN-RECORD.
009300     COPY TXNLFLD REPLACING ==TXN-AMT-PIC==
009400         BY ==PIC S9(7)V99 COMP-3==
009500            ==TXN-BAL-PIC==
009600         BY ==PIC S9(9)V99 COMP-3==.
009700
009800 01  LK-FECHA-RECIBO             PIC X(10).
009900
010000
010100 PROCEDURE DIVISION USING LK-RECEIPT-FUNCTION
010200                           LK-TXN-RECORD
010300                           LK-FECHA-RECIBO.
010400*--------------------------------------------------------------*
010500*    1000  DESPACHA SEGUN EL CODIGO DE FUNCION RECIBIDO - ABRIR
010600*    EL FICHERO AL ARRANQUE DEL LOTE, IMPRIMIR UN RECIBO POR
010700*    CADA EXECUTE CON EXITO, O CERRAR EL FICHERO AL FINAL
010800*--------------------------------------------------------------*
010900 1000-GESTIONAR-RECIBO.
011000     IF WS-TRAZA-ACTIVADA
011100         MOVE "BANK3" TO WS-TRAZA-PROGRAMA
011200         MOVE TXN-SOURCE-ACCT OF LK-TXN-RECORD TO WS-TRAZA-CUENTA
011300         MOVE TXN-AMOUNT OF LK-TXN-RECORD TO WS-TRAZA-IMPORTE
011400         DISPLAY WS-TRAZA-LINEA-X
011500     END-IF.
011600
011700     IF LK-RECEIPT-FN-INICIO
011800         OPEN OUTPUT RECEIPT-REPORT-OUT
011900         IF FS-RCP NOT = "00"
012000             GO TO 9900-ERROR-FATAL
012100         END-IF
012200     ELSE
012300     IF LK-RECEIPT-FN-IMPRIME
012400         PERFORM 2000-IMPRIMIR-RECIBO THRU 2000-EXIT
012500     ELSE
012600     IF LK-RECEIPT-FN-CIERRE
012700         CLOSE RECEIPT-REPORT-OUT
012800     END-IF
012900     END-IF
013000     END-IF.
013100 1000-EXIT.
013200     EXIT PROGRAM.
013300
013400*--------------------------------------------------------------*
013500*    2000  ESCRIBE EL RECIBO DE 40 COLUMNAS, CON EL CUERPO
013600*    SEGUN EL TIPO DE TRANSACCION (RETIRADA/INGRESO/CONSULTA/
013700*    TRANSFERENCIA)
013800*--------------------------------------------------------------*
013900 2000-IMPRIMIR-RECIBO.
014000     MOVE ALL "=" TO WS-RENGLON-RECIBO.
014100     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
014200
014300     MOVE SPACES TO WS-RENGLON-RECIBO.
014400     STRING "     TRANSACTION RECEIPT" DELIMITED BY SIZE
014500         INTO WS-RENGLON-RECIBO.
014600     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
014700
014800     MOVE ALL "=" TO WS-RENGLON-RECIBO.
014900     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
015000
015100     MOVE SPACES TO WS-RENGLON-RECIBO.
015200     STRING "DATE: " DELIMITED BY SIZE
015300            LK-FECHA-RECIBO DELIMITED BY SIZE
015400         INTO WS-RENGLON-RECIBO.
015500     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
015600
015700     MOVE SPACES TO WS-RENGLON-RECIBO.
015800     STRING "TRANSACTION ID: " DELIMITED BY SIZE
015900            TXN-ID OF LK-TXN-RECORD DELIMITED BY SIZE
016000         INTO WS-RENGLON-RECIBO.
016100     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
016200
016300     MOVE SPACES TO WS-RENGLON-RECIBO.
016400     STRING "TYPE: " DELIMITED BY SIZE
016500            TXN-TYPE OF LK-TXN-RECORD DELIMITED BY SIZE
016600         INTO WS-RENGLON-RECIBO.
016700     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
016800
016900     MOVE ALL "-" TO WS-RENGLON-RECIBO.
017000     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
017100
017200     EVALUATE TRUE
017300         WHEN TXN-TYPE OF LK-TXN-RECORD = "BALANCE_INQUIRY"
017400             PERFORM 2100-CUERPO-CONSULTA THRU 2100-EXIT
017500         WHEN TXN-TYPE OF LK-TXN-RECORD = "WITHDRAWAL"
017600             PERFORM 2200-CUERPO-RETIRADA THRU 2200-EXIT
017700         WHEN TXN-TYPE OF LK-TXN-RECORD = "DEPOSIT"
017800             PERFORM 2300-CUERPO-INGRESO THRU 2300-EXIT
017900         WHEN TXN-TYPE OF LK-TXN-RECORD = "TRANSFER"
018000             PERFORM 2400-CUERPO-TRANSFERENCIA THRU 2400-EXIT
018100     END-EVALUATE.
018200
018300     MOVE ALL "-" TO WS-RENGLON-RECIBO.
018400     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
018500
018600     MOVE SPACES TO WS-RENGLON-RECIBO.
018700     STRING "STATUS: " DELIMITED BY SIZE
018800            TXN-STATUS OF LK-TXN-RECORD DELIMITED BY SIZE
018900         INTO WS-RENGLON-RECIBO.
019000     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
019100
019200     MOVE ALL "=" TO WS-RENGLON-RECIBO.
019300     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
019400
019500     MOVE SPACES TO WS-RENGLON-RECIBO.
019600     STRING "  THANK YOU FOR USING OUR ATM!" DELIMITED BY SIZE
019700         INTO WS-RENGLON-RECIBO.
019800     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
019900
020000     MOVE ALL "=" TO WS-RENGLON-RECIBO.
020100     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
020200 2000-EXIT.
020300     EXIT.
020400
020500*    CUERPO DE LA CONSULTA DE SALDO - UNA SOLA LINEA, EL SALDO
020600*    ACTUAL DE LA CUENTA. NO SE IMPRIME LA CUENTA EN ESTE TIPO DE
020700*    RECIBO (CR-0512 - FORMATO ALINEADO CON EL DEL RESTO DE LA
020800*    RED DE CAJEROS).
020900 2100-CUERPO-CONSULTA.
021000     MOVE TXN-BALANCE-AFTER OF LK-TXN-RECORD TO WS-SALDO-EDITADO.
021100     MOVE SPACES TO WS-RENGLON-RECIBO.
021200     STRING "CURRENT BALANCE: $" DELIMITED BY SIZE
021300            WS-SALDO-EDITADO DELIMITED BY SIZE
021400         INTO WS-RENGLON-RECIBO.
021500     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
021600 2100-EXIT.
021700     EXIT.
021800
021900*    CUERPO DE LA RETIRADA - IMPORTE RETIRADO Y EL SALDO QUE QUEDA
022000*    EN LA CUENTA TRAS LA OPERACION ("REMAINING BALANCE", NO "NEW
022100*    BALANCE" - ASI LO PIDE EL FORMATO DE RECIBO DE RETIRADA,
022200*    DISTINTO DEL DE INGRESO).
022300 2200-CUERPO-RETIRADA.
022400     MOVE TXN-AMOUNT OF LK-TXN-RECORD TO WS-IMPORTE-EDITADO.
022500     MOVE TXN-BALANCE-AFTER OF LK-TXN-RECORD TO WS-SALDO-EDITADO.
022600     MOVE SPACES TO WS-RENGLON-RECIBO.
022700     STRING "AMOUNT WITHDRAWN: $" DELIMITED BY SIZE
022800            WS-IMPORTE-EDITADO DELIMITED BY SIZE
022900         INTO WS-RENGLON-RECIBO.
023000     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
023100     MOVE SPACES TO WS-RENGLON-RECIBO.
023200     STRING "REMAINING BALANCE: $" DELIMITED BY SIZE
023300            WS-SALDO-EDITADO DELIMITED BY SIZE
023400         INTO WS-RENGLON-RECIBO.
023500     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
023600 2200-EXIT.
023700     EXIT.
023800
023900*    CUERPO DEL INGRESO - IMPORTE INGRESADO Y EL SALDO RESULTANTE
024000*    ("NEW BALANCE" - ESTE SI LLEVA ESA ETIQUETA, AL CONTRARIO QUE
024100*    LA RETIRADA Y LA TRANSFERENCIA).
024200 2300-CUERPO-INGRESO.
024300     MOVE TXN-AMOUNT OF LK-TXN-RECORD TO WS-IMPORTE-EDITADO.
024400     MOVE TXN-BALANCE-AFTER OF LK-TXN-RECORD TO WS-SALDO-EDITADO.
024500     MOVE SPACES TO WS-RENGLON-RECIBO.
024600     STRING "AMOUNT DEPOSITED: $" DELIMITED BY SIZE
024700            WS-IMPORTE-EDITADO DELIMITED BY SIZE
024800         INTO WS-RENGLON-RECIBO.
024900     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
025000     MOVE SPACES TO WS-RENGLON-RECIBO.
025100     STRING "NEW BALANCE: $" DELIMITED BY SIZE
025200            WS-SALDO-EDITADO DELIMITED BY SIZE
025300         INTO WS-RENGLON-RECIBO.
025400     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
025500 2300-EXIT.
025600     EXIT.
025700
025800*    CUERPO DE LA TRANSFERENCIA - IMPORTE TRANSFERIDO, CUENTA
025900*    DESTINO Y EL SALDO QUE QUEDA EN LA CUENTA ORIGEN, EN ESE
026000*    ORDEN (CR-0077 AMPLIO ESTE RECIBO CON LA CUENTA DESTINO; NO
026100*    SE IMPRIME LA CUENTA ORIGEN, SOLO LA DESTINO).
026200 2400-CUERPO-TRANSFERENCIA.
026300     MOVE TXN-AMOUNT OF LK-TXN-RECORD TO WS-IMPORTE-EDITADO.
026400     MOVE TXN-BALANCE-AFTER OF LK-TXN-RECORD TO WS-SALDO-EDITADO.
026500     MOVE SPACES TO WS-RENGLON-RECIBO.
026600     STRING "AMOUNT TRANSFERRED: $" DELIMITED BY SIZE
026700            WS-IMPORTE-EDITADO DELIMITED BY SIZE
026800         INTO WS-RENGLON-RECIBO.
026900     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
027000     MOVE SPACES TO WS-RENGLON-RECIBO.
027100     STRING "TO ACCOUNT: " DELIMITED BY SIZE
027200            TXN-TARGET-ACCT OF LK-TXN-RECORD DELIMITED BY SIZE
027300         INTO WS-RENGLON-RECIBO.
027400     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
027500     MOVE SPACES TO WS-RENGLON-RECIBO.
027600     STRING "REMAINING BALANCE: $" DELIMITED BY SIZE
027700            WS-SALDO-EDITADO DELIMITED BY SIZE
027800         INTO WS-RENGLON-RECIBO.
027900     WRITE RECEIPT-REPORT-LINE FROM WS-RENGLON-RECIBO.
028000 2400-EXIT.
028100     EXIT.
028200
028300 9900-ERROR-FATAL.
028400     DISPLAY "BANK3 - ERROR FICHERO RECIBOS FS-RCP=" FS-RCP.
028500     STOP RUN.
