000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK5.
000300 AUTHOR.        J R MARTINEZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*    BANK5 - INGRESO DE EFECTIVO
001000*    ORIGINALMENTE LEIA EL IMPORTE DEL BUZON DE DEPOSITO DEL
001100*    CAJERO Y ESCRIBIA UN MOVIMIENTO POSITIVO EN EL FICHERO DE
001200*    MOVIMIENTOS.  A PARTIR DE CR-0512 RECIBE LA CUENTA YA
001300*    LOCALIZADA POR BANK1 Y DEVUELVE EL SALDO RESULTANTE POR
001400*    LINKAGE, SIN FICHEROS PROPIOS.
001500******************************************************************
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA     PROGR  PETIC    DESCRIPCION
001800*    --------  -----  -------  --------------------------------
001900*    03/14/88  JRM    CR-0014  ALTA INICIAL - LECTURA DEL BUZON
002000*                              DE DEPOSITO Y ESCRITURA DE
002100*                              MOVIMIENTO POSITIVO
002200*    11/21/94  LPC    CR-0103  SE RECHAZAN IMPORTES A CERO O
002300*                              NEGATIVOS INTRODUCIDOS POR ERROR
002400*                              DE LECTURA DEL BUZON
002500*    06/05/99  MGR    CR-0188  REVISION Y2K, SIN IMPACTO
002600*    04/17/26  RDC    CR-0512  REESCRITO COMO SUBPROGRAMA DE
002700*                              LINKAGE.  YA NO ABRE FICHEROS
002800*                              PROPIOS (CR-0512)
002900******************************************************************
003000
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
003500            OFF STATUS IS WS-TRAZA-DESACTIVADA.
003600
003700
003800 DATA DIVISION.
003900 WORKING-STORAGE SECTION.
004000 77  WS-TRAZA-ACTIVADA           PIC X(01).
004100 77  WS-TRAZA-DESACTIVADA        PIC X(01).
004200
004300*    LINEA DE TRAZA DE DEPURACION, ACTIVADA POR UPSI-0.
004400 01  WS-TRAZA-LINEA.
004500     05  WS-TRAZA-PROGRAMA       PIC X(08).
004600     05  WS-TRAZA-CUENTA         PIC X(10).
004700     05  WS-TRAZA-IMPORTE        PIC S9(7)V99.
004800 01  WS-TRAZA-LINEA-X REDEFINES WS-TRAZA-LINEA
004900                                 PIC X(25).
005000
005100*    SIMULACION DEL BUZON DE DEPOSITO DEL CAJERO - EN LA EPOCA
005200*    DEL PROGRAMA ORIGINAL EL IMPORTE LLEGABA LEIDO DEL BUZON
005300*    FISICO; EL MOTOR POR LOTES LO DEJA YA EN LK-EXEC-AMOUNT.
005400 01  WS-BUZON-DEPOSITO.
005500     05  WS-BUZON-IMPORTE        PIC S9(7)V99 COMP-3.
005600     05  WS-BUZON-ESTADO         PIC X(01).
005700         88  WS-BUZON-ACEPTADO       VALUE "A".
005800         88  WS-BUZON-RECHAZADO      VALUE "R".
005900 01  WS-BUZON-DEPOSITO-X REDEFINES WS-BUZON-DEPOSITO
006000                                 PIC X(04).
006100
006200 LINKAGE SECTION.
006300*    CUENTA A ABONAR, YA LOCALIZADA POR BANK1 EN ACCT-TABLE-AREA.
006400 01  LK-ACCT-ENTRY.
006500     COPY ACCTFLD REPLACING ==ACCT-BAL-PIC==
006600         BY ==PIC S9(9)V99 COMP-3==.
006700
006800 01  LK-EXEC-AMOUNT              PIC S9(7)V99 COMP-3.
006900
007000 01  LK-TXN-STATUS               PIC X(07).
007100     88  LK-STATUS-IS-SUCCESS        VALUE "SUCCESS".
007200     88  LK-STATUS-IS-FAILED         VALUE "FAILED ".
007300
007400 01  LK-TXN-BALANCE              PIC S9(9)V99 COMP-3.
007500
007600
007700 PROCEDURE DIVISION USING LK-ACCT-ENTRY
007800                           LK-EXEC-AMOUNT
007900                           LK-TXN-STATUS
008000                           LK-TXN-BALANCE.
008100*--------------------------------------------------------------*
008200*    1000  INGRESO DE EFECTIVO - SE RECHAZA SOLO SI EL IMPORTE
008300*    RECIBIDO DEL BUZON DE DEPOSITO NO ES POSITIVO.  NO HAY
008400*    INTERVENCION DEL CAJON DE EFECTIVO EN UN INGRESO.
008500*--------------------------------------------------------------*
008600 1000-INGRESAR-EFECTIVO.
008700     MOVE LK-EXEC-AMOUNT TO WS-BUZON-IMPORTE.
008800     IF WS-TRAZA-ACTIVADA
008900         MOVE "BANK5" TO WS-TRAZA-PROGRAMA
009000         MOVE ACCT-NUMBER TO WS-TRAZA-CUENTA
009100         MOVE WS-BUZON-IMPORTE TO WS-TRAZA-IMPORTE
009200         DISPLAY WS-TRAZA-LINEA-X
009300     END-IF.
009400
009500     IF WS-BUZON-IMPORTE NOT > 0
009600         SET WS-BUZON-RECHAZADO TO TRUE
009700         SET LK-STATUS-IS-FAILED TO TRUE
009800         MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE
009900         GO TO 1000-EXIT
010000     END-IF.
010100
010200     SET WS-BUZON-ACEPTADO TO TRUE.
010300     ADD WS-BUZON-IMPORTE TO ACCT-BALANCE-AMT.
010400     SET LK-STATUS-IS-SUCCESS TO TRUE.
010500     MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE.
010600 1000-EXIT.
010700     EXIT PROGRAM.
