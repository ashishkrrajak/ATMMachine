000100******************************************************************
000200*    COPYBOOK    CARDFLD                                        *
000300*    DESCRIPCION  CAMPOS DEL MAESTRO DE TARJETAS (CARD-MASTER)  *
000400*                 COMPARTIDO POR EL FICHERO DE CARGA Y POR LA   *
000500*                 TABLA EN MEMORIA CARD-TABLE DE BANK1.         *
000600******************************************************************
000700*    HISTORIAL DE CAMBIOS
000800*    FECHA     PROGR  PETIC    DESCRIPCION
000900*    --------  -----  -------  --------------------------------
001000*    03/14/88  JRM    CR-0014  PRIMERA VERSION (SOLO NUMERO+PIN)
001100*    02/09/90  JRM    CR-0031  SE ANADE EL TITULAR DE LA TARJETA
001200*    07/30/93  LPC    CR-0088  SE ANADE TIPO DE TARJETA (DEBITO/
001300*                              CREDITO)
001400*    11/21/94  LPC    CR-0104  SE ANADE CADUCIDAD AAAAMM Y CUENTA
001500*                              LIGADA, PARA EL ENLACE CON EL
001600*                              MAESTRO DE CUENTAS
001700*    04/17/26  RDC    CR-0512  REESCRITO COMO COPYBOOK COMPARTIDO
001800******************************************************************
001900 05  CARD-NUMBER                 PIC X(16).
002000 05  CARD-HOLDER-NAME            PIC X(30).
002100 05  CARD-TYPE                   PIC X(06).
002200     88  CARD-IS-DEBIT                VALUE "DEBIT ".
002300     88  CARD-IS-CREDIT               VALUE "CREDIT".
002400 05  CARD-EXPIRY-CCYYMM          PIC 9(06).
002500*    VISTA PARTIDA DE LA CADUCIDAD, PARA COMPARAR SOLO EL ANO O
002600*    SOLO EL MES SIN TENER QUE DIVIDIR (CR-0104).
002700 05  CARD-EXPIRY-SPLIT REDEFINES CARD-EXPIRY-CCYYMM.
002800     10  CARD-EXPIRY-CCYY        PIC 9(04).
002900     10  CARD-EXPIRY-MM          PIC 9(02).
003000 05  CARD-ACCT-NUMBER            PIC X(10).
003100 05  FILLER                      PIC X(08).
