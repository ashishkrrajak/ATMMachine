000100******************************************************************
000200*    COPYBOOK    ACCTFLD                                        *
000300*    DESCRIPCION  CAMPOS DEL MAESTRO DE CUENTAS (ACCOUNT-MASTER)*
000400*                 COMPARTIDO POR EL FICHERO DE CARGA Y POR LA   *
000500*                 TABLA EN MEMORIA ACCT-TABLE DE BANK1, Y       *
000600*                 TRANSMITIDO POR LINKAGE A BANK2/4/5/6.        *
000700*    EL CAMPO DEL SALDO SE DEJA COMO PSEUDO-TEXTO ACCT-BAL-PIC  *
000800*    PARA QUE CADA COPIA ELIJA SU PROPIO USO (DISPLAY EN EL     *
000900*    FICHERO DE CARGA, COMP-3 EN LA TABLA DE TRABAJO).          *
001000******************************************************************
001100*    HISTORIAL DE CAMBIOS
001200*    FECHA     PROGR  PETIC    DESCRIPCION
001300*    --------  -----  -------  --------------------------------
001400*    03/14/88  JRM    CR-0014  PRIMERA VERSION, MAESTRO TARJETAS
001500*    09/02/91  LPC    CR-0077  SE ANADE ACCT-FAILED-ATTEMPTS
001600*    11/21/94  LPC    CR-0103  SE ANADE EL BYTE DE BLOQUEO
001700*    06/05/99  MGR    CR-0188  REVISION Y2K, SIN IMPACTO EN ESTE
001800*                              MIEMBRO (NO LLEVA FECHAS)
001900*    04/17/26  RDC    CR-0512  REESCRITO COMO COPYBOOK COMPARTIDO
002000*                              PARA EL NUEVO MOTOR BATCH DEL
002100*                              CAJERO (BANK1/2/4/5/6)
002200******************************************************************
002300 05  ACCT-NUMBER                 PIC X(10).
002400 05  ACCT-HOLDER-NAME            PIC X(30).
002500 05  ACCT-BALANCE-AMT            ACCT-BAL-PIC.
002600 05  ACCT-PIN                    PIC X(04).
002700 05  ACCT-STATUS-BYTES.
002800     10  ACCT-LOCKED-FLAG        PIC X(01).
002900         88  ACCT-IS-LOCKED           VALUE "Y".
003000         88  ACCT-NOT-LOCKED          VALUE "N".
003100     10  ACCT-FAILED-ATTEMPTS    PIC 9(01).
003200*    VISTA ALTERNATIVA DE LOS DOS BYTES DE ESTADO, USADA PARA
003300*    COMPARAR EL PAR COMPLETO DE UN SOLO GOLPE (CR-0103).
003400 05  ACCT-STATUS-CODE REDEFINES ACCT-STATUS-BYTES
003500                                 PIC X(02).
003600 05  FILLER                      PIC X(09).
