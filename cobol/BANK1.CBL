000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK1.
000300 AUTHOR.        J R MARTINEZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*    BANK1 - MOTOR PRINCIPAL DEL CAJERO AUTOMATICO UNIZARBANK
001000*    ORIGINALMENTE EL PROGRAMA DE LOGIN Y MENU EN PANTALLA DEL
001100*    CAJERO.  A PARTIR DE CR-0512 PASA A SER EL MOTOR POR LOTES
001200*    QUE LEE UN GUION DE ORDENES DE SESION (UNA LINEA POR CADA
001300*    PULSO DE BOTON DEL OPERADOR) Y LO DESPACHA CONTRA EL MISMO
001400*    ESTADO QUE ANTES VIVIA EN LA PANTALLA.  LOS PROGRAMAS BANK2,
001500*    BANK4, BANK5 Y BANK6 SIGUEN SIENDO LLAMADOS POR CALL, IGUAL
001600*    QUE SIEMPRE, PERO AHORA RECIBEN SUS DATOS POR LINKAGE EN
001700*    LUGAR DE LEER FICHEROS INDEXADOS POR SU CUENTA.  BANK3 SE
001800*    REAPROVECHA COMO IMPRESOR DE RECIBOS (EL HUECO LLEVABA
001900*    LIBRE DESDE LA PRIMERA VERSION, CUANDO SOLO EXISTIA LA
002000*    OPCION 2 DE MENU SIN PROGRAMA DETRAS).
002100******************************************************************
002200*    HISTORIAL DE CAMBIOS
002300*    FECHA     PROGR  PETIC    DESCRIPCION
002400*    --------  -----  -------  --------------------------------
002500*    03/14/88  JRM    CR-0014  ALTA INICIAL - LOGIN Y MENU EN
002600*                              PANTALLA, CONTRA TARJETAS.UBD E
002700*                              INTENTOS.UBD INDEXADOS
002800*    09/02/91  LPC    CR-0077  CONTADOR DE INTENTOS FALLIDOS
002900*    11/21/94  LPC    CR-0103  BLOQUEO DE TARJETA A LOS 3 FALLOS
003000*    06/05/99  MGR    CR-0188  REVISION Y2K - FECHA DE SISTEMA A
003100*                              4 DIGITOS DE ANO EN TODAS LAS
003200*                              PANTALLAS, SIN CAMBIO DE FICHEROS
003300*    02/11/03  MGR    CR-0241  NUEVAS OPCIONES DE MENU (7 Y 8)
003400*    04/17/26  RDC    CR-0512  REESCRITURA COMPLETA. SUSTITUYE EL
003500*                              LOGIN/MENU EN PANTALLA POR UN
003600*                              MOTOR POR LOTES CONTRA CUENTAS Y
003700*                              TARJETAS CARGADAS EN MEMORIA Y UN
003800*                              GUION DE ORDENES DE SESION.  EL
003900*                              BLOQUEO DE TARJETA Y EL DIARIO DE
004000*                              TRANSACCIONES PASAN A SER CAMPOS
004100*                              DEL MAESTRO DE CUENTAS Y UN
004200*                              FICHERO DE SALIDA, RESPECTIVAMENTE,
004300*                              EN LUGAR DE FICHEROS APARTE
004400*    05/22/26  RDC    CR-0533  EL INFORME DE CAJON (PARRAFOS 0920/
004500*                              0921) SE AJUSTA PARA QUE EL TOTAL
004600*                              SALGA SIEMPRE A DOS DECIMALES Y LOS
004700*                              IMPORTES DE DENOMINACION A TRES
004800*                              CIFRAS, SEGUN EL FORMATO ACORDADO
004900*                              CON OPERACIONES DE SUCURSAL. VER
005000*                              TAMBIEN BANK4 PARA EL DESGLOSE DE
005100*                              BILLETES EN SI, QUE NO CAMBIA AQUI
005200*    06/03/26  RDC    CR-0544  REVISION DEL CUERPO DEL RECIBO EN
005300*                              BANK3 PARA ALINEARLO CON EL FORMATO
005400*                              DE LA RED DE CAJEROS - ESTE PROGRAMA
005500*                              NO CAMBIA, SOLO LOS DATOS QUE PASA
005600*                              A BANK3 POR LINKAGE SIGUEN IGUAL
005700******************************************************************
005800*    NOTAS DE DISENO DEL MOTOR DE ESTADOS (CR-0512)
005900*    --------------------------------------------------------------
006000*    EL CAJERO ORIGINAL (ANTES DE CR-0512) ERA UN PROGRAMA DE
006100*    PANTALLA QUE IBA PINTANDO MENUS Y LEYENDO RESPUESTAS DEL
006200*    TECLADO DEL CAJERO FISICO, PASO A PASO.  EL NUEVO ENTORNO DE
006300*    PRUEBAS DE SUCURSAL (Y, A LA LARGA, EL PROPIO CAJERO FISICO,
006400*    QUE YA MANDA SUS PULSOS DE BOTON COMO REGISTROS A UN
006500*    CONCENTRADOR) NECESITA UN MOTOR POR LOTES QUE LEA ESA MISMA
006600*    SECUENCIA DE PULSOS YA GRABADA Y PRODUZCA LOS MISMOS
006700*    RESULTADOS QUE DABA LA PANTALLA: RECIBOS, DIARIO DE
006800*    TRANSACCIONES E INFORME DE CAJON AL CIERRE DE TURNO.
006900*
007000*    LA MAQUINA DE ESTADOS DE LA SESION TIENE CINCO ESTADOS (IDLE,
007100*    CARD_INSERTED, PIN_VERIFIED, TRANSACTION_SELECTED Y
007200*    PROCESSING), UNO POR CADA PANTALLA QUE TENIA EL PROGRAMA
007300*    ORIGINAL.  CADA ESTADO VIVE EN SU PROPIO PARRAFO DE RANGO
007400*    (0300/0400/0500/0600/0700) QUE DECIDE, CON UN EVALUATE, QUE
007500*    VERBOS DE COMANDO ACEPTA Y A QUE PARRAFO DE TRAMITACION
007600*    ENVIA CADA UNO; EL RESTO DE VERBOS SE RECHAZAN CON UN
007700*    MENSAJE ESPECIFICO QUE QUEDA EN EL LISTADO DE OPERACION
007800*    (PARRAFO 0950), NUNCA EN EL DIARIO DE TRANSACCIONES, QUE
007900*    SOLO RECIBE EXECUTE CORRECTAMENTE DESPACHADOS.
008000*
008100*    LOS SEIS VERBOS DE COMANDO SON INSERTCARD, ENTERPIN,
008200*    SELECTTXN, EXECUTE, CANCEL Y EJECTCARD (VER EL COPYBOOK
008300*    SESSFLD PARA LAS CONDICIONES 88 CMD-IS-XXXXX).  LOS CUATRO
008400*    TIPOS DE TRANSACCION SON BALANCE_INQUIRY, WITHDRAWAL, DEPOSIT
008500*    Y TRANSFER.
008600*
008700*    LOS DOS MAESTROS (CUENTAS Y TARJETAS) Y EL CAJON DE EFECTIVO
008800*    SE CARGAN COMPLETOS EN MEMORIA AL ARRANQUE DEL LOTE (PARRAFO
008900*    0100) PORQUE EL VOLUMEN ES PEQUENO (COMO MUCHO 200 CUENTAS Y
009000*    200 TARJETAS POR SUCURSAL) Y PORQUE LA SESION NECESITA
009100*    ACTUALIZAR EL SALDO Y EL CONTADOR DE INTENTOS FALLIDOS DE LA
009200*    CUENTA VARIAS VECES DURANTE LA MISMA EJECUCION - HACERLO
009300*    CONTRA UN FICHERO INDEXADO REESCRITO A CADA TRANSACCION
009400*    HABRIA SIDO MAS LENTO Y MAS COMPLICADO DE PROGRAMAR QUE
009500*    TENERLO TODO EN UNA TABLA ORDENADA Y BUSCAR POR SEARCH ALL.
009600*    EL MAESTRO DE CUENTAS NO SE VUELVE A ESCRIBIR EN DISCO AL
009700*    FINAL DEL LOTE EN ESTA VERSION - ESO QUEDA PARA UN FUTURO
009800*    CR CUANDO SE DECIDA QUE PROCESO NOCTURNO LO REGENERA.
009900*
010000*    LOS SUBPROGRAMAS BANK2 (CONSULTA), BANK4 (RETIRADA), BANK5
010100*    (INGRESO) Y BANK6 (TRANSFERENCIA) SE LLAMAN POR CALL DESDE EL
010200*    MOTOR DE TRANSACCION (PARRAFO 0800) Y RECIBEN POR LINKAGE LA
010300*    ENTRADA DE LA TABLA DE CUENTAS YA LOCALIZADA (EXCEPTO BANK6,
010400*    QUE RECIBE LA TABLA ENTERA PORQUE TIENE QUE LOCALIZAR TAMBIEN
010500*    LA CUENTA DESTINO).  NINGUNO DE LOS CUATRO ABRE FICHERO
010600*    ALGUNO POR SU CUENTA DESDE CR-0512.  BANK3 ES DISTINTO: SE
010700*    LLAMA TRES VECES POR SESION CON UN CODIGO DE FUNCION ('I' AL
010800*    ARRANQUE, 'P' POR CADA TRANSACCION CON EXITO, 'C' AL CIERRE)
010900*    PORQUE ES QUIEN POSEE EL FICHERO DE RECIBOS DE TODA LA
011000*    EJECUCION, NO SOLO DE UNA TRANSACCION.
011100******************************************************************
011200
011300 ENVIRONMENT DIVISION.
011400 CONFIGURATION SECTION.
011500******************************************************************
011600*    SPECIAL-NAMES DE ESTE PROGRAMA
011700*    --------------------------------------------------------------
011800*    C01 ES EL CANAL DE SALTO DE PAGINA DE LA IMPRESORA DE
011900*    SUCURSAL QUE SE USABA PARA EL LISTADO DE MENU DEL PROGRAMA
012000*    ORIGINAL - SE MANTIENE AUNQUE YA NO SE USE DIRECTAMENTE EN
012100*    ESTA VERSION, POR SI EL CR QUE ANADA UN LISTADO FORMAL DE LA
012200*    SESION LO NECESITA.  LA CLASE COD-ALFABETICO SE USABA PARA
012300*    VALIDAR EL NOMBRE DEL TITULAR DE LA CUENTA EN PANTALLAS QUE
012400*    YA NO EXISTEN, PERO SE DEJA DEFINIDA POR SI ALGUN DIA SE
012500*    VUELVE A NECESITAR VALIDACION DE TEXTO LIBRE.  EL INTERRUPTOR
012600*    UPSI-0 ES EL QUE ACTIVA LA TRAZA DE DEPURACION DE LOS
012700*    SUBPROGRAMAS BANK2/4/5/6, SEGUN SE EXPLICA EN LAS NOTAS
012800*    OPERATIVAS MAS ARRIBA.
012900******************************************************************
013000 SPECIAL-NAMES.
013100     C01 IS TOP-OF-FORM
013200     CLASS COD-ALFABETICO IS "A" THRU "Z"
013300     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
013400            OFF STATUS IS WS-TRAZA-DESACTIVADA.
013500
013600 INPUT-OUTPUT SECTION.
013700 FILE-CONTROL.
013800*    TODOS LOS FICHEROS DEL LOTE VAN EN SECUENCIAL PURO (SIN VSAM),
013900*    TAL Y COMO LOS DEJA EL EXTRACTOR NOCTURNO Y TAL Y COMO LOS
014000*    RECOGE EL PROCESO DE CONCILIACION DEL DIA SIGUIENTE.  LOS
014100*    NOMBRES LOGICOS DE LA DERECHA (ACCTMSTR, CARDMSTR, SESSCMD,
014200*    TXNLOG, CSHRPT) SON LOS QUE EL JCL DE ARRANQUE DEL LOTE TIENE
014300*    QUE ENLAZAR A LOS FICHEROS FISICOS DE CADA EJECUCION; LOS
014400*    NOMBRES DE LA IZQUIERDA SON LOS QUE SE USAN DENTRO DEL
014500*    PROGRAMA.
014600     SELECT ACCOUNT-MASTER-IN  ASSIGN TO ACCTMSTR
014700         ORGANIZATION IS LINE SEQUENTIAL
014800         FILE STATUS IS FS-ACT.
014900
015000     SELECT CARD-MASTER-IN     ASSIGN TO CARDMSTR
015100         ORGANIZATION IS LINE SEQUENTIAL
015200         FILE STATUS IS FS-CRD.
015300
015400     SELECT SESSION-COMMAND-IN ASSIGN TO SESSCMD
015500         ORGANIZATION IS LINE SEQUENTIAL
015600         FILE STATUS IS FS-CMD.
015700
015800     SELECT TRANSACTION-LOG-OUT ASSIGN TO TXNLOG
015900         ORGANIZATION IS LINE SEQUENTIAL
016000         FILE STATUS IS FS-LOG.
016100
016200     SELECT CASH-DRAWER-REPORT-OUT ASSIGN TO CSHRPT
016300         ORGANIZATION IS LINE SEQUENTIAL
016400         FILE STATUS IS FS-CDR.
016500*    LOS CINCO CAMPOS FS-XXX SE COMPRUEBAN SOLO DESPUES DE LAS
016600*    OPERACIONES EN LAS QUE UN "00" DISTINTO ES DE ESPERAR EN
016700*    EXPLOTACION NORMAL (APERTURA Y ESCRITURA) - LAS LECTURAS SE
016800*    COMPRUEBAN CONTRA "10" (FIN DE FICHERO) EN LOS PROPIOS
016900*    PARRAFOS DE CARGA/LECTURA, NO AQUI.  CUALQUIER OTRO CODIGO
017000*    DE LOS CINCO ACABA SIEMPRE EN 9900-ERROR-FATAL.
017100
017200
017300 DATA DIVISION.
017400******************************************************************
017500*    CONVENIO DE REPRESENTACION DE LOS REGISTROS DE NEGOCIO
017600*    --------------------------------------------------------------
017700*    LOS CINCO COPYBOOKS DE NEGOCIO (ACCTFLD, CARDFLD, SESSFLD,
017800*    TXNLFLD, CSHDFLD) SE USAN DOS VECES CADA UNO: UNA VEZ TAL
017900*    CUAL PARA LA IMAGEN DEL FICHERO (O, EN EL CASO DE TXNLFLD,
018000*    PARA EL DIARIO DE SALIDA) Y OTRA CON COPY...REPLACING PARA LA
018100*    IMAGEN EN MEMORIA/LINKAGE, DONDE LOS IMPORTES Y SALDOS PASAN
018200*    DE ZONADOS CON SIGNO SEPARADO A EMPAQUETADOS (COMP-3).  ESTO
018300*    EVITA TENER DOS COPYBOOKS CASI IGUALES POR CADA REGISTRO Y
018400*    MANTIENE LOS NOMBRES DE CAMPO IDENTICOS EN LAS DOS
018500*    REPRESENTACIONES, CON LO QUE UN MOVE CORRESPONDING BASTA PARA
018600*    PASAR DE UNA A OTRA SIN TENER QUE CITAR CAMPO POR CAMPO (VER
018700*    LOS PARRAFOS 0111/0121, QUE CARGAN LA IMAGEN DE FICHERO EN LA
018800*    TABLA EN MEMORIA, Y EL PARRAFO 0800, QUE VUELCA WS-TXN-RECORD
018900*    AL DIARIO DE SALIDA).
019000******************************************************************
019100 FILE SECTION.
019200*    MAESTRO DE CUENTAS - CARGADO UNA SOLA VEZ AL ARRANQUE EN
019300*    ACCT-TABLE-AREA (VER WORKING-STORAGE).  EN EL FICHERO EL
019400*    SALDO VA ZONADO (DISPLAY), LEGIBLE POR EL OPERADOR.
019500*    SE USA SIGN IS LEADING SEPARATE EN LOS CAMPOS DE IMPORTE DE
019600*    TODOS LOS FICHEROS DE ESTE PROGRAMA PARA QUE EL SIGNO OCUPE
019700*    SU PROPIA POSICION AL PRINCIPIO DEL CAMPO - ASI UN OPERADOR
019800*    QUE MIRE EL FICHERO CON UN VISOR DE TEXTO VE EL SIGNO SIN
019900*    TENER QUE CONOCER LA TABLA DE SOBREPUNZONADO ZONADO.
020000 FD  ACCOUNT-MASTER-IN
020100     LABEL RECORD STANDARD.
020200 01  ACCOUNT-MASTER-RECORD.
020300     COPY ACCTFLD REPLACING ==ACCT-BAL-PIC==
020400         BY ==PIC S9(9)V99 SIGN IS LEADING SEPARATE==.
020500
020600*    MAESTRO DE TARJETAS - CARGADO UNA SOLA VEZ AL ARRANQUE EN
020700*    CARD-TABLE-AREA.
020800 FD  CARD-MASTER-IN
020900     LABEL RECORD STANDARD.
021000 01  CARD-MASTER-RECORD.
021100     COPY CARDFLD.
021200
021300*    GUION DE ORDENES DE SESION - UNA LINEA POR CADA PULSO DE
021400*    BOTON DEL OPERADOR/CLIENTE, LEIDA SECUENCIALMENTE.
021500 FD  SESSION-COMMAND-IN
021600     LABEL RECORD STANDARD.
021700 01  SESSION-COMMAND-RECORD.
021800     COPY SESSFLD REPLACING ==CMD-AMT-PIC==
021900         BY ==PIC S9(7)V99 SIGN IS LEADING SEPARATE==.
022000
022100*    DIARIO DE TRANSACCIONES - UNA LINEA POR CADA EXECUTE QUE
022200*    LLEGA AL MOTOR DE PROCESO (PARRAFO 0800).
022300 FD  TRANSACTION-LOG-OUT
022400     LABEL RECORD STANDARD.
022500 01  TRANSACTION-LOG-RECORD.
022600     COPY TXNLFLD REPLACING ==TXN-AMT-PIC==
022700         BY ==PIC S9(7)V99 SIGN IS LEADING SEPARATE==
022800            ==TXN-BAL-PIC==
022900         BY ==PIC S9(9)V99 SIGN IS LEADING SEPARATE==.
023000
023100*    INFORME DE TOTALES DEL CAJON DE EFECTIVO AL CIERRE DEL LOTE.
023200*    CR-0533 - SE REESCRIBIO EL FORMATO DE ESTE INFORME PARA QUE
023300*    LA DENOMINACION SALGA SIEMPRE A TRES CIFRAS Y EL TOTAL
023400*    SIEMPRE CON DOS DECIMALES, EN LUGAR DE LA SUPRESION DE
023500*    CEROS QUE TRAIA ANTES - LA RED DE CAJEROS EXIGE UN FORMATO
023600*    FIJO PARA PODER CUADRAR LOS INFORMES DE TODAS LAS SUCURSALES
023700*    CON UN MISMO PROGRAMA DE CONCILIACION.
023800 FD  CASH-DRAWER-REPORT-OUT
023900     LABEL RECORD STANDARD.
024000 01  CASH-DRAWER-REPORT-LINE    PIC X(40).
024100
024200
024300 WORKING-STORAGE SECTION.
024400******************************************************************
024500*    CONVENIO DE NOMBRES DE ESTE PROGRAMA
024600*    --------------------------------------------------------------
024700*    EL PREFIJO WS- MARCA CAMPOS DE TRABAJO PROPIOS DE BANK1 SIN
024800*    CORRESPONDENCIA DIRECTA CON NINGUN COPYBOOK; LOS CAMPOS SIN
024900*    PREFIJO (ACCT-..., CARD-..., CMD-..., TXN-..., DENOM-...) SON
025000*    LOS QUE VIENEN DE LOS COPYBOOKS ACCTFLD/CARDFLD/SESSFLD/
025100*    TXNLFLD/CSHDFLD Y SE COMPARTEN TAL CUAL CON BANK2 A BANK6 POR
025200*    LINKAGE, ASI QUE SUS NOMBRES NO SE TOCAN AQUI.  LOS NIVELES 77
025300*    SE RESERVAN PARA CAMPOS ELEMENTALES INDEPENDIENTES (CONTADORES,
025400*    INTERRUPTORES, CODIGOS DE ESTADO DE FICHERO); LOS NIVELES 78
025500*    SON CONSTANTES DE COMPILACION QUE NO OCUPAN ESPACIO EN EL
025600*    PROGRAMA OBJETO.  LOS GRUPOS 01 SE USAN PARA TODO LO DEMAS,
025700*    INCLUIDAS LAS AREAS DE TABLA QUE SE PASAN ENTERAS POR LINKAGE
025800*    (ACCT-TABLE-AREA, CARD-TABLE-AREA, CASH-DRAWER-TABLE).
025900*
026000*    LOS CONTADORES Y SUBINDICES VAN SIEMPRE EN COMP (BINARIO) POR
026100*    VELOCIDAD DE ARITMETICA; LOS IMPORTES Y SALDOS QUE SE
026200*    TRANSMITEN POR LINKAGE EN COMP-3 (EMPAQUETADO) POR ESPACIO;
026300*    LOS QUE SE LEEN O ESCRIBEN DIRECTAMENTE DE UN FICHERO DE
026400*    TEXTO (LOS TRES FICHEROS DE ENTRADA Y EL DIARIO DE SALIDA)
026500*    VAN ZONADOS CON SIGNO SEPARADO PARA QUE SEAN LEGIBLES CON UN
026600*    VISOR DE FICHEROS CORRIENTE, SIN TENER QUE DESEMPAQUETAR NADA.
026700******************************************************************
026800 77  FS-ACT                      PIC X(02).
026900*    CODIGOS DE ESTADO DE FICHERO (FILE STATUS) DE CADA UNO DE LOS
027000*    CINCO FICHEROS DEL PROGRAMA.  SE COMPRUEBAN TRAS CADA OPEN/READ/
027100*    WRITE DE RIESGO Y SE VUELCAN TODOS JUNTOS EN 9900-ERROR-FATAL.
027200 77  FS-CRD                      PIC X(02).
027300 77  FS-CMD                      PIC X(02).
027400 77  FS-LOG                      PIC X(02).
027500 77  FS-CDR                      PIC X(02).
027600
027700 77  WS-TRAZA-ACTIVADA           PIC X(01).
027800 77  WS-TRAZA-DESACTIVADA        PIC X(01).
027900
028000 78  WS-MAX-INTENTOS             VALUE 3.
028100*    CONSTANTES DE NIVEL 78 - LIMITES DE LA SESION.  WS-MAX-INTENTOS ES
028200*    EL NUMERO DE PINES FALLIDOS QUE BLOQUEA LA CUENTA (CR-0103); LOS
028300*    TAMANOS DE TABLA SON LOS MISMOS DE LA EPOCA DE FICHEROS INDEXADOS
028400*    (200 CUENTAS Y 200 TARJETAS, NUNCA SE HA LLEGADO AL LIMITE); EL
028500*    NUMERO DE DENOMINACIONES ES FIJO, NO HAY PREVISTO AMPLIARLO.
028600 78  WS-ACCT-TABLE-MAX           VALUE 200.
028700 78  WS-CARD-TABLE-MAX           VALUE 200.
028800 78  WS-NUM-DENOMINACIONES       VALUE 4.
028900
029000*    FECHA DE SISTEMA, CAPTURADA UNA SOLA VEZ AL ARRANQUE DEL
029100*    LOTE Y REUTILIZADA DURANTE TODA LA EJECUCION (CR-0188, Y2K -
029200*    ANO A 4 DIGITOS).
029300*    EL GRUPO CAMPOS-FECHA SE RELLENA DE UNA SOLA VEZ CON FUNCTION
029400*    CURRENT-DATE EN EL PARRAFO 0000-INICIO Y NO SE VUELVE A TOCAR
029500*    EN TODA LA EJECUCION DEL LOTE - TODOS LOS RECIBOS Y TODA LA
029600*    VALIDACION DE CADUCIDAD DE TARJETA DE LA SESION USAN ESA
029700*    MISMA FOTO DE LA FECHA, AUNQUE EL LOTE TARDE VARIAS HORAS EN
029800*    PROCESAR TODO EL GUION DE ORDENES (ASI SE HACIA YA EN EL
029900*    PROGRAMA DE PANTALLA ORIGINAL, QUE TOMABA LA FECHA AL ENTRAR
030000*    EN EL MENU PRINCIPAL Y LA USABA EN TODOS LOS RECIBOS DE LA
030100*    SESION DEL CLIENTE).  LA SUBESTRUCTURA HORA/MINUTOS/SEGUNDOS/
030200*    MILISEGUNDOS Y EL CAMPO DIF-GMT QUE DEVUELVE FUNCTION
030300*    CURRENT-DATE NO SE USAN PARA NADA EN ESTE PROGRAMA, PERO SE
030400*    DECLARAN PORQUE FORMAN PARTE DEL FORMATO FIJO QUE DEVUELVE LA
030500*    FUNCION Y OMITIRLOS OBLIGARIA A MOVER CAMPO A CAMPO EN LUGAR
030600*    DE UNA SOLA MOVE DE GRUPO.
030700 01  CAMPOS-FECHA.
030800     05  FECHA.
030900         10  ANO                 PIC 9(4).
031000         10  MES                 PIC 9(2).
031100         10  DIA                 PIC 9(2).
031200*    VISTA CCYYMM DE LA FECHA, USADA PARA COMPARAR CONTRA LA
031300*    CADUCIDAD DE LA TARJETA SIN TENER QUE PARTIRLA EN CADA CALL.
031400     05  FECHA-CAMPOS REDEFINES FECHA.
031500         10  FECHA-CCYYMM        PIC 9(06).
031600         10  FECHA-DD            PIC 9(02).
031700     05  HORA.
031800         10  HORAS               PIC 9(2).
031900         10  MINUTOS             PIC 9(2).
032000         10  SEGUNDOS            PIC 9(2).
032100         10  MILISEGUNDOS        PIC 9(2).
032200     05  DIF-GMT                 PIC S9(4).
032300
032400 01  WS-FECHA-RECIBO             PIC X(10).
032500
032600*    ESTADO DE LA SESION DEL CAJERO (SUSTITUYE A LA JERARQUIA DE
032700*    CLASES DEL PROGRAMA ORIGINAL).
032800*    EL VALOR DE WS-ATM-ESTADO ES TEXTO LEGIBLE ("IDLE",
032900*    "CARD_INSERTED", ETC.) EN LUGAR DE UN CODIGO NUMERICO DE UN
033000*    SOLO DIGITO, DELIBERADAMENTE, PARA QUE UN DISPLAY DE ESTE
033100*    CAMPO EN UNA DEPURACION SE ENTIENDA SIN TENER QUE CONSULTAR
033200*    NINGUNA TABLA DE CODIGOS.  EL GASTO DE ESPACIO (20 POSICIONES
033300*    EN LUGAR DE 1) ES IRRELEVANTE PORQUE EL CAMPO VIVE SOLO EN
033400*    WORKING-STORAGE, NUNCA EN UN FICHERO NI SE TRANSMITE POR
033500*    LINKAGE A NINGUN SUBPROGRAMA.
033600*    LOS CINCO VALORES POSIBLES CORRESPONDEN UNO A UNO CON LAS
033700*    CINCO PANTALLAS DEL CAJERO ORIGINAL, EN EL MISMO ORDEN EN QUE
033800*    SE RECORRIAN: SIN TARJETA, TARJETA PUESTA SIN PIN, PIN
033900*    VALIDADO SIN OPERACION ELEGIDA, OPERACION ELEGIDA SIN
034000*    EJECUTAR, Y OPERACION EJECUTANDOSE.
034100 01  WS-ATM-ESTADO               PIC X(20).
034200     88  WS-ESTADO-IDLE                 VALUE "IDLE".
034300     88  WS-ESTADO-TARJETA-INSERTADA    VALUE "CARD_INSERTED".
034400     88  WS-ESTADO-PIN-VERIFICADO       VALUE "PIN_VERIFIED".
034500     88  WS-ESTADO-TXN-SELECCIONADA
034600                                 VALUE "TRANSACTION_SELECTED".
034700     88  WS-ESTADO-PROCESANDO           VALUE "PROCESSING".
034800
034900 01  WS-TARJETA-ACTUAL           PIC X(16).
035000*    TARJETA Y CUENTA DE LA SESION EN CURSO.  SE LIMPIAN AL EXPULSAR
035100*    LA TARJETA (PARRAFO 0420) Y SE RELLENAN DE NUEVO AL INSERTARLA.
035200 01  WS-CUENTA-ACTUAL            PIC X(10).
035300
035400*    TIPO DE TRANSACCION ELEGIDO POR SELECTTXN, VALIDO DESDE QUE SE
035500*    ENTRA EN TRANSACTION_SELECTED HASTA QUE EL CLIENTE CANCELA,
035600*    VUELVE A SELECCIONAR O LA OPERACION SE EJECUTA (PARRAFO 0800)
035700*    Y LA SESION VUELVE A PIN_VERIFIED.  LOS CUATRO VALORES 88 SE
035800*    CORRESPONDEN EXACTAMENTE CON LOS CUATRO VALORES QUE PUEDE
035900*    TRAER CMD-TXN-TYPE DEL COMANDO SELECTTXN (COPYBOOK SESSFLD) -
036000*    SE COPIA TAL CUAL SIN NINGUNA TRADUCCION DE CODIGO.
036100 01  WS-TIPO-SELECCIONADO        PIC X(16).
036200     88  WS-TIPO-ES-BALANCE          VALUE "BALANCE_INQUIRY".
036300     88  WS-TIPO-ES-RETIRADA         VALUE "WITHDRAWAL".
036400     88  WS-TIPO-ES-INGRESO          VALUE "DEPOSIT".
036500     88  WS-TIPO-ES-TRANSFERENCIA    VALUE "TRANSFER".
036600
036700 01  WS-CUENTA-IDX-NUM           PIC 9(4) COMP.
036800*    INDICE DE LA CUENTA ACTUAL DENTRO DE ACCT-TABLE-AREA, LOCALIZADO
036900*    POR EL PARRAFO 0415 Y REUTILIZADO DESDE LA VALIDACION DE PIN Y
037000*    DESDE EL MOTOR DE TRANSACCION PARA NO TENER QUE BUSCAR DOS VECES.
037100 01  WS-CUENTA-IDX-ENCONTRADA    PIC X(01).
037200     88  WS-CUENTA-FUE-ENCONTRADA    VALUE "Y".
037300     88  WS-CUENTA-NO-ENCONTRADA     VALUE "N".
037400
037500 01  WS-TARJETA-IDX-NUM          PIC 9(4) COMP.
037600*    INDICE DE LA TARJETA ACTUAL DENTRO DE CARD-TABLE-AREA, LOCALIZADO
037700*    POR EL PARRAFO 0310 AL INSERTAR LA TARJETA.
037800 01  WS-TARJETA-IDX-ENCONTRADA   PIC X(01).
037900     88  WS-TARJETA-FUE-ENCONTRADA   VALUE "Y".
038000     88  WS-TARJETA-NO-ENCONTRADA    VALUE "N".
038100
038200 01  WS-TXN-SEQ                  PIC 9(4) COMP.
038300*    CORRELATIVO DE TRANSACCION DE LA SESION, BINARIO PARA SUMAR
038400*    RAPIDO; WS-TXN-SEQ-EDIT ES SU VISTA ZONADA PARA CONSTRUIR EL
038500*    TXN-ID DEL RECIBO Y DEL DIARIO ("TXNNNNN").
038600 01  WS-TXN-SEQ-EDIT             PIC 9(04).
038700
038800 01  WS-INTENTOS-RESTANTES       PIC 9(01).
038900*    INTENTOS DE PIN QUE LE QUEDAN AL CLIENTE, CALCULADO EN 0410 PARA
039000*    EL MENSAJE DE RECHAZO ("INCORRECT PIN, N ATTEMPTS REMAINING").
039100
039200*    MAESTRO DE CUENTAS EN MEMORIA.  EL CONTADOR VIVE DENTRO DEL
039300*    MISMO GRUPO PARA PODER PASARLO COMPLETO POR LINKAGE A BANK6
039400*    EN LA TRANSFERENCIA (EL SUBPROGRAMA NECESITA BUSCAR LA
039500*    CUENTA DESTINO POR SU CUENTA).
039600 01  ACCT-TABLE-AREA.
039700     05  WS-ACCT-TABLE-COUNT     PIC 9(4) COMP.
039800     05  ACCT-TABLE-ENTRY OCCURS 1 TO 200 TIMES
039900             DEPENDING ON WS-ACCT-TABLE-COUNT
040000             ASCENDING KEY IS ACCT-NUMBER
040100             INDEXED BY ACCT-IDX.
040200         COPY ACCTFLD REPLACING ==ACCT-BAL-PIC==
040300             BY ==PIC S9(9)V99 COMP-3==.
040400
040500*    MAESTRO DE TARJETAS EN MEMORIA.
040600 01  CARD-TABLE-AREA.
040700     05  WS-CARD-TABLE-COUNT     PIC 9(4) COMP.
040800     05  CARD-TABLE-ENTRY OCCURS 1 TO 200 TIMES
040900             DEPENDING ON WS-CARD-TABLE-COUNT
041000             ASCENDING KEY IS CARD-NUMBER
041100             INDEXED BY CARD-IDX.
041200         COPY CARDFLD.
041300
041400*    CAJON DE EFECTIVO EN MEMORIA, CUATRO DENOMINACIONES FIJAS.
041500 01  CASH-DRAWER-TABLE.
041600     05  CASH-DRAWER-ENTRY OCCURS 4 TIMES INDEXED BY CDR-IDX.
041700         COPY CSHDFLD.
041800
041900*    AREA DE TRABAJO DE LA TRANSACCION EN CURSO, EN COMP-3.  SE
042000*    TRANSMITE A BANK2/4/5/6 PARA QUE RELLENEN ESTADO Y SALDO
042100*    RESULTANTE, Y A BANK3 PARA IMPRIMIR EL RECIBO.
042200 01  WS-TXN-RECORD.
042300     COPY TXNLFLD REPLACING ==TXN-AMT-PIC==
042400         BY ==PIC S9(7)V99 COMP-3==
042500            ==TXN-BAL-PIC==
042600         BY ==PIC S9(9)V99 COMP-3==.
042700
042800 01  WS-EXEC-AMOUNT              PIC S9(7)V99 COMP-3.
042900*    IMPORTE Y CUENTA DESTINO DE LA TRANSACCION QUE SE ESTA EJECUTANDO,
043000*    COPIADOS DEL COMANDO EXECUTE AL ARRANQUE DEL PARRAFO 0800 PARA NO
043100*    TENER QUE IR A BUSCARLOS DE NUEVO AL REGISTRO DE COMANDO.
043200 01  WS-EXEC-TARGET-ACCT         PIC X(10).
043300
043400 01  WS-MSG-RECHAZO              PIC X(40).
043500*    TEXTO DEL MOTIVO DE RECHAZO DE UN COMANDO, VOLCADO AL LISTADO DE
043600*    OPERACION POR EL PARRAFO 0950.  NO SE GRABA EN NINGUN FICHERO.
043700
043800 01  WS-RECEIPT-FUNCTION         PIC X(01).
043900*    CODIGO DE FUNCION QUE SE PASA A BANK3 PARA QUE SEPA SI TIENE QUE
044000*    ABRIR EL FICHERO DE RECIBOS, IMPRIMIR UNO O CERRARLO.
044100     88  WS-RECEIPT-FN-INICIO        VALUE "I".
044200     88  WS-RECEIPT-FN-IMPRIME       VALUE "P".
044300     88  WS-RECEIPT-FN-CIERRE        VALUE "C".
044400
044500*    ACUMULADOR DEL IMPORTE TOTAL EN CAJON PARA EL INFORME DE
044600*    CONTROL DE FIN DE LOTE - LLEVA DOS DECIMALES PORQUE EL
044700*    FORMATO DEL INFORME LOS EXIGE (CR-0533), AUNQUE AL SER
044800*    SIEMPRE BILLETES ENTEROS LA PARTE DECIMAL QUEDA SIEMPRE A
044900*    CERO.
045000 01  WS-CASH-TOTAL               PIC 9(9)V99 COMP-3.
045100
045200 01  WS-RPT-LINEA                PIC X(40).
045300*    VALOR DE LA DENOMINACION EDITADO SIN SUPRESION DE CEROS -
045400*    EL INFORME LO QUIERE SIEMPRE A TRES CIFRAS ($050, NO $ 50).
045500 01  WS-RPT-DENOM-ED             PIC 999.
045600 01  WS-RPT-COUNT-ED             PIC ZZZZ9.
045700*    TOTAL EDITADO CON PUNTO DECIMAL EXPLICITO PARA QUE LA LINEA
045800*    "TOTAL: $..." SALGA SIEMPRE CON DOS DECIMALES (CR-0533).
045900 01  WS-RPT-TOTAL-ED             PIC Z,ZZZ,ZZ9.99.
046000
046100
046200******************************************************************
046300*    NOTAS OPERATIVAS PARA EL TURNO DE EXPLOTACION
046400*    --------------------------------------------------------------
046500*    EL JCL DE ARRANQUE DEL LOTE DEBE SUMINISTRAR ACCTMSTR Y
046600*    CARDMSTR TAL Y COMO LOS DEJA EL PROCESO NOCTURNO DE EXTRACCION
046700*    (ORDENADOS POR CLAVE, SIN REGISTROS DUPLICADOS) - ESTE
046800*    PROGRAMA NO LOS ORDENA NI LOS VALIDA, CONFIA EN QUE YA LLEGAN
046900*    BIEN.  SESSCMD ES EL GUION DE ORDENES DE LA SESION DE PRUEBA
047000*    O, EN PRODUCCION, EL FICHERO DE PULSOS VOLCADO POR EL
047100*    CONCENTRADOR DE CAJEROS DE LA SUCURSAL.  SI CUALQUIERA DE LOS
047200*    CINCO FICHEROS DEVUELVE UN FILE STATUS DISTINTO DE "00" EN
047300*    UNA OPERACION CRITICA, EL LOTE ABORTA POR EL PARRAFO
047400*    9900-ERROR-FATAL SIN INTENTAR SEGUIR, TAL Y COMO SE HA HECHO
047500*    SIEMPRE EN LOS PROGRAMAS DE ESTE CPD CON LOS FICHEROS DE
047600*    CAJERO - NO HAY RECUPERACION A MEDIO LOTE.
047700*
047800*    EL INTERRUPTOR UPSI-0 DEL JCL ACTIVA LA TRAZA DE DEPURACION EN
047900*    BANK2/4/5/6 (UNA LINEA DISPLAY POR CADA SUBPROGRAMA LLAMADO,
048000*    CON LA CUENTA Y EL IMPORTE AFECTADO).  SE DEJA APAGADO EN
048100*    EXPLOTACION NORMAL Y SOLO SE ENCIENDE CUANDO SOPORTE TECNICO
048200*    ESTA DEPURANDO UNA INCIDENCIA CONCRETA, PORQUE EN UN LOTE
048300*    LARGO EL VOLUMEN DE LINEAS DE TRAZA PUEDE SER CONSIDERABLE.
048400*
048500*    EL INFORME DE CAJON (CSHRPT) Y EL FICHERO DE RECIBOS (QUE
048600*    POSEE BANK3) SON LOS DOS UNICOS FICHEROS DE SALIDA QUE MIRA
048700*    EL OPERADOR DE SUCURSAL AL FINAL DEL TURNO; EL DIARIO DE
048800*    TRANSACCIONES (TXNLOG) ES DE USO INTERNO DEL DEPARTAMENTO DE
048900*    CONCILIACION Y NO SE IMPRIME EN SUCURSAL.
049000******************************************************************
049100 PROCEDURE DIVISION.
049200*--------------------------------------------------------------*
049300*    0000  ARRANQUE DEL LOTE
049400*--------------------------------------------------------------*
049500*    PARRAFO DE ARRANQUE.  TOMA LA FECHA DE SISTEMA UNA SOLA VEZ (TODOS
049600*    LOS RECIBOS DE LA SESION LLEVAN LA MISMA FECHA, COMO EN EL TICKET
049700*    DE CAJERO REAL), CARGA LOS DOS MAESTROS Y EL CAJON DE EFECTIVO EN
049800*    MEMORIA, ABRE LOS FICHEROS DE LA SESION Y SALTA AL BUCLE PRINCIPAL
049900*    DE LECTURA DEL GUION DE ORDENES.  NO RETORNA POR PERFORM - TERMINA
050000*    CON GO TO PORQUE EL BUCLE PRINCIPAL (0200) SOLO SALE CON STOP RUN.
050100 0000-INICIO.
050200     MOVE FUNCTION CURRENT-DATE TO CAMPOS-FECHA.
050300     STRING DIA   DELIMITED BY SIZE
050400            "/"   DELIMITED BY SIZE
050500            MES   DELIMITED BY SIZE
050600            "/"   DELIMITED BY SIZE
050700            ANO   DELIMITED BY SIZE
050800            INTO WS-FECHA-RECIBO.
050900     PERFORM 0100-CARGAR-MAESTROS THRU 0100-EXIT.
051000     PERFORM 0140-INICIALIZAR-SESION THRU 0140-EXIT.
051100     PERFORM 0150-ABRIR-FICHEROS-SESION THRU 0150-EXIT.
051200     GO TO 0200-LEER-COMANDOS.
051300
051400*    CARGA EN MEMORIA LOS DOS FICHEROS MAESTROS Y EL CAJON DE EFECTIVO,
051500*    EN ESTE ORDEN, ANTES DE QUE EL CAJERO PUEDA ATENDER EL PRIMER
051600*    COMANDO DE SESION.
051700 0100-CARGAR-MAESTROS.
051800     PERFORM 0110-CARGAR-CUENTAS THRU 0110-EXIT.
051900     PERFORM 0120-CARGAR-TARJETAS THRU 0120-EXIT.
052000     PERFORM 0130-INICIALIZAR-CAJON THRU 0130-EXIT.
052100 0100-EXIT.
052200     EXIT.
052300
052400*    CARGA ACCT-TABLE-AREA LEYENDO ACCOUNT-MASTER-IN SECUENCIALMENTE.
052500*    EL FICHERO YA VIENE ORDENADO POR NUMERO DE CUENTA DESDE EL PROCESO
052600*    DE EXTRACCION NOCTURNO, POR ESO NO HACE FALTA UN SORT PREVIO PARA
052700*    QUE LA SEARCH ALL POSTERIOR (PARRAFO 0415) FUNCIONE.
052800 0110-CARGAR-CUENTAS.
052900     MOVE 0 TO WS-ACCT-TABLE-COUNT.
053000     OPEN INPUT ACCOUNT-MASTER-IN.
053100     IF FS-ACT NOT = "00"
053200         GO TO 9900-ERROR-FATAL.
053300*    LECTURA UNITARIA DE UNA CUENTA Y ALTA EN LA TABLA EN MEMORIA.
053400 0111-LEER-CUENTA.
053500     READ ACCOUNT-MASTER-IN
053600         AT END GO TO 0112-CUENTAS-CARGADAS.
053700     ADD 1 TO WS-ACCT-TABLE-COUNT.
053800     MOVE CORRESPONDING ACCOUNT-MASTER-RECORD
053900         TO ACCT-TABLE-ENTRY(WS-ACCT-TABLE-COUNT).
054000     GO TO 0111-LEER-CUENTA.
054100*    FIN DE FICHERO DE CUENTAS - SE CIERRA, YA NO HACE FALTA MAS.
054200 0112-CUENTAS-CARGADAS.
054300     CLOSE ACCOUNT-MASTER-IN.
054400 0110-EXIT.
054500     EXIT.
054600
054700*    CARGA CARD-TABLE-AREA DESDE CARD-MASTER-IN, IGUAL QUE EL PARRAFO
054800*    ANTERIOR HACE CON LAS CUENTAS.  TAMBIEN VIENE ORDENADO POR NUMERO
054900*    DE TARJETA DESDE EL PROCESO NOCTURNO.
055000 0120-CARGAR-TARJETAS.
055100     MOVE 0 TO WS-CARD-TABLE-COUNT.
055200     OPEN INPUT CARD-MASTER-IN.
055300     IF FS-CRD NOT = "00"
055400         GO TO 9900-ERROR-FATAL.
055500*    LECTURA UNITARIA DE UNA TARJETA Y ALTA EN LA TABLA EN MEMORIA.
055600 0121-LEER-TARJETA.
055700     READ CARD-MASTER-IN
055800         AT END GO TO 0122-TARJETAS-CARGADAS.
055900     ADD 1 TO WS-CARD-TABLE-COUNT.
056000     MOVE CORRESPONDING CARD-MASTER-RECORD
056100         TO CARD-TABLE-ENTRY(WS-CARD-TABLE-COUNT).
056200     GO TO 0121-LEER-TARJETA.
056300*    FIN DE FICHERO DE TARJETAS - SE CIERRA, YA NO HACE FALTA MAS.
056400 0122-TARJETAS-CARGADAS.
056500     CLOSE CARD-MASTER-IN.
056600 0120-EXIT.
056700     EXIT.
056800
056900*    ARRANQUE DEL CAJON DE EFECTIVO - 100 BILLETES DE 100, 200 DE
057000*    50, 500 DE 20 Y 500 DE 10, COMO EN TODOS LOS ARRANQUES DE
057100*    TURNO DE LA SUCURSAL.
057200 0130-INICIALIZAR-CAJON.
057300*    SE RELLENAN LAS CUATRO FILAS DE LA TABLA EN EL ORDEN FIJO QUE
057400*    ESPERA EL INFORME DE CIERRE (100, 50, 20, 10) - EL MISMO ORDEN
057500*    EN QUE EL ALGORITMO DE DESGLOSE DE BANK4 RECORRE LA TABLA.
057600     MOVE 100 TO DENOM-VALUE(1).
057700     MOVE 100 TO DENOM-COUNT(1).
057800     MOVE  50 TO DENOM-VALUE(2).
057900     MOVE 200 TO DENOM-COUNT(2).
058000     MOVE  20 TO DENOM-VALUE(3).
058100     MOVE 500 TO DENOM-COUNT(3).
058200     MOVE  10 TO DENOM-VALUE(4).
058300     MOVE 500 TO DENOM-COUNT(4).
058400 0130-EXIT.
058500     EXIT.
058600
058700*    PONE LA MAQUINA DE ESTADOS A IDLE Y LIMPIA LOS CAMPOS DE TRABAJO
058800*    DE LA SESION ANTERIOR (NO DEBERIA HABER NINGUNA, PERO SE HACE POR
058900*    SIMETRIA CON EL PROGRAMA ORIGINAL, QUE REINICIABA EL MENU ASI
059000*    CADA VEZ QUE EL OPERADOR VOLVIA A LA PANTALLA DE BIENVENIDA).
059100 0140-INICIALIZAR-SESION.
059200     SET WS-ESTADO-IDLE TO TRUE.
059300     MOVE SPACES TO WS-TARJETA-ACTUAL.
059400     MOVE SPACES TO WS-CUENTA-ACTUAL.
059500     MOVE SPACES TO WS-TIPO-SELECCIONADO.
059600     MOVE 0 TO WS-TXN-SEQ.
059700     INITIALIZE WS-TXN-RECORD.
059800 0140-EXIT.
059900     EXIT.
060000
060100*    ABRE EL GUION DE ORDENES Y EL DIARIO DE TRANSACCIONES, Y MANDA A
060200*    BANK3 LA FUNCION 'I' (INICIO) PARA QUE ABRA A SU VEZ EL FICHERO
060300*    DE RECIBOS ANTES DE QUE LLEGUE EL PRIMER EXECUTE.
060400 0150-ABRIR-FICHEROS-SESION.
060500     OPEN INPUT SESSION-COMMAND-IN.
060600     IF FS-CMD NOT = "00"
060700         GO TO 9900-ERROR-FATAL.
060800     OPEN OUTPUT TRANSACTION-LOG-OUT.
060900     IF FS-LOG NOT = "00"
061000         GO TO 9900-ERROR-FATAL.
061100     SET WS-RECEIPT-FN-INICIO TO TRUE.
061200*    EN LA LLAMADA DE INICIO WS-TXN-RECORD VA VACIO - BANK3 IGNORA
061300*    ESE PARAMETRO CUANDO LA FUNCION ES 'I', SOLO LO USA PARA
061400*    ABRIR EL FICHERO DE RECIBOS.  SE PASA IGUAL PORQUE LA
061500*    INTERFAZ DE LINKAGE DE BANK3 ES LA MISMA PARA LAS TRES
061600*    FUNCIONES ('I', 'P', 'C').
061700     CALL "BANK3" USING WS-RECEIPT-FUNCTION
061800                        WS-TXN-RECORD
061900                        WS-FECHA-RECIBO.
062000 0150-EXIT.
062100     EXIT.
062200
062300*--------------------------------------------------------------*
062400*    0200  BUCLE PRINCIPAL DE LECTURA DEL GUION DE SESION
062500*--------------------------------------------------------------*
062600*    BUCLE PRINCIPAL DEL LOTE - UNA ITERACION POR LINEA DEL GUION DE
062700*    ORDENES.  CUANDO SE AGOTA EL FICHERO SE PASA AL CIERRE (0900).
062800 0200-LEER-COMANDOS.
062900     READ SESSION-COMMAND-IN
063000         AT END GO TO 0900-FIN-EJECUCION.
063100     PERFORM 0210-DESPACHAR-COMANDO THRU 0210-EXIT.
063200     GO TO 0200-LEER-COMANDOS.
063300
063400*    DESPACHA LA ORDEN LEIDA SEGUN EL ESTADO ACTUAL DE LA SESION.
063500*    ESTA TABLA DE TRANSICION SUSTITUYE A LA JERARQUIA DE CLASES
063600*    DE ESTADO DEL PROGRAMA ORIGINAL (CR-0512).
063700*    TABLA DE TRANSICION DE LA MAQUINA DE ESTADOS.  CADA ESTADO TIENE
063800*    SU PROPIO PARRAFO QUE DECIDE QUE COMANDOS ACEPTA Y CUALES RECHAZA.
063900*    EL ESTADO PROCESSING NO DEBERIA VERSE NUNCA DESDE AQUI PORQUE EL
064000*    MOTOR DE TRANSACCION (0800) DEVUELVE LA SESION A PIN_VERIFIED
064100*    ANTES DE QUE SE LEA EL SIGUIENTE COMANDO, PERO SE CUBRE DE TODOS
064200*    MODOS POR SI ALGUN DIA SE PARALELIZA LA LECTURA DEL GUION.
064300 0210-DESPACHAR-COMANDO.
064400     EVALUATE TRUE
064500         WHEN WS-ESTADO-IDLE
064600*    SIN TARJETA INSERTADA TODAVIA.
064700             PERFORM 0300-ESTADO-IDLE THRU 0300-EXIT
064800         WHEN WS-ESTADO-TARJETA-INSERTADA
064900*    TARJETA DENTRO, PIN TODAVIA SIN VALIDAR.
065000             PERFORM 0400-ESTADO-TARJETA-INSERTADA THRU 0400-EXIT
065100         WHEN WS-ESTADO-PIN-VERIFICADO
065200*    PIN YA VALIDADO, TRANSACCION TODAVIA SIN ELEGIR.
065300             PERFORM 0500-ESTADO-PIN-VERIFICADO THRU 0500-EXIT
065400         WHEN WS-ESTADO-TXN-SELECCIONADA
065500*    TRANSACCION YA ELEGIDA, TODAVIA SIN EJECUTAR.
065600             PERFORM 0600-ESTADO-TXN-SELECCIONADA THRU 0600-EXIT
065700         WHEN WS-ESTADO-PROCESANDO
065800*    TRANSACCION EN CURSO DE EJECUCION (VER COMENTARIO DEL PARRAFO).
065900             PERFORM 0700-ESTADO-PROCESANDO THRU 0700-EXIT
066000         WHEN OTHER
066100             GO TO 9900-ERROR-FATAL
066200     END-EVALUATE.
066300 0210-EXIT.
066400     EXIT.
066500
066600*--------------------------------------------------------------*
066700*    0300  ESTADO IDLE - SIN TARJETA INSERTADA
066800*--------------------------------------------------------------*
066900*    EN IDLE SOLO SE ACEPTA INSERTCARD.  CUALQUIER OTRO VERBO QUE
067000*    PRESUPONGA TARJETA YA PUESTA (ENTERPIN, SELECTTXN, EXECUTE) SE
067100*    RECHAZA CON UN MENSAJE ESPECIFICO; CANCEL Y EJECTCARD TAMBIEN SE
067200*    RECHAZAN PORQUE NO HAY NADA QUE CANCELAR NI QUE EXPULSAR.
067300 0300-ESTADO-IDLE.
067400     EVALUATE TRUE
067500         WHEN CMD-IS-INSERTCARD
067600*    UNICO VERBO VALIDO EN ESTE ESTADO - INTENTA LA ACEPTACION DE
067700*    TARJETA DEL PARRAFO 0310.
067800             PERFORM 0310-INSERTAR-TARJETA THRU 0310-EXIT
067900         WHEN CMD-IS-ENTERPIN OR CMD-IS-SELECTTXN
068000                                 OR CMD-IS-EXECUTE
068100             MOVE "INSERT CARD FIRST" TO WS-MSG-RECHAZO
068200             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
068300         WHEN CMD-IS-CANCEL
068400*    CANCEL SIN TARJETA INSERTADA NO TIENE NADA QUE CANCELAR.
068500             MOVE "NO TRANSACTION IN PROGRESS" TO WS-MSG-RECHAZO
068600             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
068700         WHEN CMD-IS-EJECTCARD
068800*    EJECTCARD SIN TARJETA INSERTADA NO TIENE NADA QUE EXPULSAR.
068900             MOVE "NO CARD TO EJECT" TO WS-MSG-RECHAZO
069000             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
069100         WHEN OTHER
069200             MOVE "UNKNOWN COMMAND VERB" TO WS-MSG-RECHAZO
069300             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
069400     END-EVALUATE.
069500 0300-EXIT.
069600     EXIT.
069700
069800*    ACEPTACION DE TARJETA - RECHAZA SI YA HAY UNA INSERTADA, SI
069900*    NO EXISTE O SI ESTA CADUCADA (CCYYMM DE HOY CONTRA CCYYMM DE
070000*    CADUCIDAD DE LA TARJETA).
070100*    SI NO HAY NINGUNA TARJETA DADA DE ALTA EN EL MAESTRO SE RECHAZA
070200*    SIN BUSCAR.  EN OTRO CASO SE BUSCA POR CLAVE (LA TABLA VIENE
070300*    ORDENADA POR NUMERO DE TARJETA DESDE EL PROCESO NOCTURNO, POR ESO
070400*    VALE UNA SEARCH ALL BINARIA EN LUGAR DE UN BARRIDO LINEAL) Y SE
070500*    COMPRUEBA LA CADUCIDAD COMPARANDO CCYYMM DE HOY CONTRA CCYYMM DE
070600*    CADUCIDAD DE LA TARJETA, SIN TENER QUE DESCOMPONER FECHAS CON
070700*    ARITMETICA DE CALENDARIO.
070800 0310-INSERTAR-TARJETA.
070900*    SI LA TABLA DE TARJETAS ESTA VACIA SE RECHAZA DE INMEDIATO, SIN
071000*    GASTAR UNA SEARCH ALL SOBRE UNA TABLA SIN FILAS.
071100     IF WS-CARD-TABLE-COUNT = 0
071200         MOVE "CARD NOT FOUND" TO WS-MSG-RECHAZO
071300         PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
071400         GO TO 0310-EXIT
071500     END-IF.
071600     SET WS-TARJETA-NO-ENCONTRADA TO TRUE.
071700     SEARCH ALL CARD-TABLE-ENTRY
071800         AT END
071900             CONTINUE
072000         WHEN CARD-NUMBER(CARD-IDX) = CMD-CARD-NUMBER
072100             SET WS-TARJETA-FUE-ENCONTRADA TO TRUE
072200             SET WS-TARJETA-IDX-NUM FROM CARD-IDX
072300     END-SEARCH.
072400     IF WS-TARJETA-NO-ENCONTRADA
072500         MOVE "CARD NOT FOUND" TO WS-MSG-RECHAZO
072600         PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
072700         GO TO 0310-EXIT
072800     END-IF.
072900     IF FECHA-CCYYMM > CARD-EXPIRY-CCYYMM(WS-TARJETA-IDX-NUM)
073000         MOVE "CARD EXPIRED" TO WS-MSG-RECHAZO
073100         PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
073200         GO TO 0310-EXIT
073300     END-IF.
073400     MOVE CMD-CARD-NUMBER TO WS-TARJETA-ACTUAL.
073500     MOVE CARD-ACCT-NUMBER(WS-TARJETA-IDX-NUM) TO WS-CUENTA-ACTUAL.
073600     SET WS-ESTADO-TARJETA-INSERTADA TO TRUE.
073700 0310-EXIT.
073800     EXIT.
073900
074000*--------------------------------------------------------------*
074100*    0400  ESTADO CARD_INSERTED - TARJETA DENTRO, SIN PIN AUN
074200*--------------------------------------------------------------*
074300*    CON LA TARJETA YA DENTRO SOLO SE ACEPTA ENTERPIN.  CANCEL Y
074400*    EJECTCARD EXPULSAN LA TARJETA SIN MAS TRAMITE; EL RESTO DE VERBOS
074500*    SE RECHAZAN PORQUE SUPONEN UN PIN YA VALIDADO.
074600 0400-ESTADO-TARJETA-INSERTADA.
074700     EVALUATE TRUE
074800         WHEN CMD-IS-INSERTCARD
074900*    UNICO VERBO VALIDO EN ESTE ESTADO - INTENTA LA ACEPTACION DE
075000*    TARJETA DEL PARRAFO 0310.
075100             MOVE "CARD ALREADY INSERTED" TO WS-MSG-RECHAZO
075200             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
075300         WHEN CMD-IS-ENTERPIN
075400             PERFORM 0410-VALIDAR-PIN THRU 0410-EXIT
075500         WHEN CMD-IS-SELECTTXN
075600             MOVE "ENTER PIN FIRST" TO WS-MSG-RECHAZO
075700             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
075800         WHEN CMD-IS-EXECUTE
075900             MOVE "ENTER PIN FIRST" TO WS-MSG-RECHAZO
076000             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
076100         WHEN CMD-IS-CANCEL OR CMD-IS-EJECTCARD
076200             PERFORM 0420-EXPULSAR-TARJETA THRU 0420-EXIT
076300         WHEN OTHER
076400             MOVE "UNKNOWN COMMAND VERB" TO WS-MSG-RECHAZO
076500             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
076600     END-EVALUATE.
076700 0400-EXIT.
076800     EXIT.
076900
077000*    VALIDACION DE PIN CONTRA LA CUENTA LIGADA A LA TARJETA, CON
077100*    BLOQUEO A LOS 3 FALLOS (CR-0103).  TARJETA NO ENCONTRADA O
077200*    YA BLOQUEADA EXPULSA LA TARJETA DIRECTAMENTE.
077300*    LOCALIZA LA CUENTA LIGADA A LA TARJETA Y COMPRUEBA QUE NO ESTE
077400*    YA BLOQUEADA ANTES DE MIRAR SIQUIERA EL PIN TECLEADO.  SI EL PIN
077500*    ES CORRECTO SE PONE A CERO EL CONTADOR DE FALLOS (CR-0077) Y SE
077600*    PASA A PIN_VERIFIED.  SI ES INCORRECTO SE SUMA UN FALLO Y, AL
077700*    LLEGAR AL TERCERO, SE BLOQUEA LA CUENTA DE FORMA PERMANENTE
077800*    (CR-0103) Y SE EXPULSA LA TARJETA; MIENTRAS QUEDEN INTENTOS SE
077900*    AVISA DE CUANTOS QUEDAN EN EL MENSAJE DE RECHAZO.
078000 0410-VALIDAR-PIN.
078100     PERFORM 0415-BUSCAR-CUENTA-ACTUAL THRU 0415-EXIT.
078200     IF WS-CUENTA-NO-ENCONTRADA
078300         PERFORM 0420-EXPULSAR-TARJETA THRU 0420-EXIT
078400         GO TO 0410-EXIT
078500     END-IF.
078600     IF ACCT-IS-LOCKED(WS-CUENTA-IDX-NUM)
078700         PERFORM 0420-EXPULSAR-TARJETA THRU 0420-EXIT
078800         GO TO 0410-EXIT
078900     END-IF.
079000     IF CMD-PIN = ACCT-PIN(WS-CUENTA-IDX-NUM)
079100         MOVE 0 TO ACCT-FAILED-ATTEMPTS(WS-CUENTA-IDX-NUM)
079200         SET WS-ESTADO-PIN-VERIFICADO TO TRUE
079300         GO TO 0410-EXIT
079400     END-IF.
079500     ADD 1 TO ACCT-FAILED-ATTEMPTS(WS-CUENTA-IDX-NUM).
079600     IF ACCT-FAILED-ATTEMPTS(WS-CUENTA-IDX-NUM) NOT < WS-MAX-INTENTOS
079700         SET ACCT-IS-LOCKED(WS-CUENTA-IDX-NUM) TO TRUE
079800         PERFORM 0420-EXPULSAR-TARJETA THRU 0420-EXIT
079900         GO TO 0410-EXIT
080000     END-IF.
080100     COMPUTE WS-INTENTOS-RESTANTES =
080200         WS-MAX-INTENTOS - ACCT-FAILED-ATTEMPTS(WS-CUENTA-IDX-NUM).
080300     STRING "INCORRECT PIN, " DELIMITED BY SIZE
080400            WS-INTENTOS-RESTANTES DELIMITED BY SIZE
080500            " ATTEMPTS REMAINING" DELIMITED BY SIZE
080600            INTO WS-MSG-RECHAZO.
080700     PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT.
080800 0410-EXIT.
080900     EXIT.
081000
081100*    BUSCA LA CUENTA LIGADA A LA TARJETA ACTUAL EN LA TABLA EN
081200*    MEMORIA.  DEJA EL INDICE EN WS-CUENTA-IDX-NUM.
081300*    BUSQUEDA BINARIA DE LA CUENTA ACTUAL EN ACCT-TABLE-AREA.  SE
081400*    UTILIZA TANTO DESDE LA VALIDACION DE PIN COMO DESDE EL MOTOR DE
081500*    TRANSACCION (0800), QUE VUELVE A NECESITAR EL INDICE PORQUE LAS
081600*    LLAMADAS A BANK2/4/5 RECIBEN LA ENTRADA DE LA TABLA POR SU INDICE.
081700 0415-BUSCAR-CUENTA-ACTUAL.
081800     SET WS-CUENTA-NO-ENCONTRADA TO TRUE.
081900     IF WS-ACCT-TABLE-COUNT = 0
082000         GO TO 0415-EXIT
082100     END-IF.
082200     SEARCH ALL ACCT-TABLE-ENTRY
082300         AT END
082400             CONTINUE
082500         WHEN ACCT-NUMBER(ACCT-IDX) = WS-CUENTA-ACTUAL
082600             SET WS-CUENTA-FUE-ENCONTRADA TO TRUE
082700             SET WS-CUENTA-IDX-NUM FROM ACCT-IDX
082800     END-SEARCH.
082900 0415-EXIT.
083000     EXIT.
083100
083200*    EXPULSA LA TARJETA ACTUAL Y DEVUELVE LA SESION A IDLE.
083300*    LIMPIA LOS CAMPOS DE TRABAJO DE LA TARJETA/CUENTA/TRANSACCION
083400*    ACTUALES Y DEVUELVE LA MAQUINA DE ESTADOS A IDLE, TAL Y COMO HACIA
083500*    EL BOTON FISICO DE EXPULSION DE TARJETA DEL CAJERO ORIGINAL.
083600 0420-EXPULSAR-TARJETA.
083700     MOVE SPACES TO WS-TARJETA-ACTUAL.
083800     MOVE SPACES TO WS-CUENTA-ACTUAL.
083900     MOVE SPACES TO WS-TIPO-SELECCIONADO.
084000     SET WS-ESTADO-IDLE TO TRUE.
084100 0420-EXIT.
084200     EXIT.
084300
084400*--------------------------------------------------------------*
084500*    0500  ESTADO PIN_VERIFIED - PIN CORRECTO, SIN TXN ELEGIDA
084600*--------------------------------------------------------------*
084700*    CON EL PIN YA VALIDADO SOLO SE ACEPTA SELECTTXN.  VOLVER A METER
084800*    LA TARJETA O EL PIN SE RECHAZA PORQUE YA ESTAN HECHOS; EXECUTE SE
084900*    RECHAZA PORQUE TODAVIA NO HAY TRANSACCION ELEGIDA.
085000 0500-ESTADO-PIN-VERIFICADO.
085100     EVALUATE TRUE
085200         WHEN CMD-IS-INSERTCARD
085300*    UNICO VERBO VALIDO EN ESTE ESTADO - INTENTA LA ACEPTACION DE
085400*    TARJETA DEL PARRAFO 0310.
085500             MOVE "CARD ALREADY INSERTED" TO WS-MSG-RECHAZO
085600             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
085700         WHEN CMD-IS-ENTERPIN
085800             MOVE "PIN ALREADY VERIFIED" TO WS-MSG-RECHAZO
085900             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
086000         WHEN CMD-IS-SELECTTXN
086100             PERFORM 0510-SELECCIONAR-TXN THRU 0510-EXIT
086200         WHEN CMD-IS-EXECUTE
086300             MOVE "SELECT TRANSACTION FIRST" TO WS-MSG-RECHAZO
086400             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
086500         WHEN CMD-IS-CANCEL OR CMD-IS-EJECTCARD
086600             PERFORM 0420-EXPULSAR-TARJETA THRU 0420-EXIT
086700         WHEN OTHER
086800             MOVE "UNKNOWN COMMAND VERB" TO WS-MSG-RECHAZO
086900             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
087000     END-EVALUATE.
087100 0500-EXIT.
087200     EXIT.
087300
087400*    GUARDA EL TIPO DE TRANSACCION PEDIDO POR EL CLIENTE Y AVANZA LA
087500*    MAQUINA DE ESTADOS.  SE REAPROVECHA TAL CUAL DESDE EL ESTADO
087600*    TRANSACTION_SELECTED PARA PERMITIR CAMBIAR DE OPCION SIN TENER
087700*    QUE CANCELAR Y VOLVER A EMPEZAR.
087800 0510-SELECCIONAR-TXN.
087900     MOVE CMD-TXN-TYPE TO WS-TIPO-SELECCIONADO.
088000     SET WS-ESTADO-TXN-SELECCIONADA TO TRUE.
088100 0510-EXIT.
088200     EXIT.
088300
088400*--------------------------------------------------------------*
088500*    0600  ESTADO TRANSACTION_SELECTED - TXN ELEGIDA, SIN LANZAR
088600*--------------------------------------------------------------*
088700*    CON LA TRANSACCION YA ELEGIDA SE ACEPTA EXECUTE (LANZA EL MOTOR
088800*    DE PROCESO, PARRAFO 0800), UN NUEVO SELECTTXN (CAMBIO DE OPCION) O
088900*    CANCEL (VUELVE A PIN_VERIFIED SIN TOCAR LA TARJETA).
089000 0600-ESTADO-TXN-SELECCIONADA.
089100     EVALUATE TRUE
089200         WHEN CMD-IS-INSERTCARD
089300*    UNICO VERBO VALIDO EN ESTE ESTADO - INTENTA LA ACEPTACION DE
089400*    TARJETA DEL PARRAFO 0310.
089500             MOVE "CARD ALREADY INSERTED" TO WS-MSG-RECHAZO
089600             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
089700         WHEN CMD-IS-ENTERPIN
089800             MOVE "PIN ALREADY VERIFIED" TO WS-MSG-RECHAZO
089900             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
090000         WHEN CMD-IS-SELECTTXN
090100             PERFORM 0510-SELECCIONAR-TXN THRU 0510-EXIT
090200         WHEN CMD-IS-EXECUTE
090300             PERFORM 0800-MOTOR-TRANSACCION THRU 0800-EXIT
090400         WHEN CMD-IS-CANCEL
090500*    CANCEL SIN TARJETA INSERTADA NO TIENE NADA QUE CANCELAR.
090600             PERFORM 0620-CANCELAR-TXN THRU 0620-EXIT
090700         WHEN CMD-IS-EJECTCARD
090800*    EJECTCARD SIN TARJETA INSERTADA NO TIENE NADA QUE EXPULSAR.
090900             MOVE "INVALID COMMAND IN THIS STATE" TO WS-MSG-RECHAZO
091000             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
091100         WHEN OTHER
091200             MOVE "UNKNOWN COMMAND VERB" TO WS-MSG-RECHAZO
091300             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
091400     END-EVALUATE.
091500 0600-EXIT.
091600     EXIT.
091700
091800*    CANCELACION DE LA TRANSACCION ELEGIDA - NO CONSUME NUMERO DE
091900*    SECUENCIA (WS-TXN-SEQ SOLO SUBE EN EL MOTOR DE PROCESO REAL) NI
092000*    DEJA RASTRO EN EL DIARIO, SOLO EN EL LISTADO DE OPERACION.
092100 0620-CANCELAR-TXN.
092200     DISPLAY "CMD " CMD-SEQ " CANCELLED".
092300     MOVE SPACES TO WS-TIPO-SELECCIONADO.
092400     SET WS-ESTADO-PIN-VERIFICADO TO TRUE.
092500 0620-EXIT.
092600     EXIT.
092700
092800*--------------------------------------------------------------*
092900*    0700  ESTADO PROCESSING - TRANSITORIO, NO DEBERIA LLEGAR
093000*    AQUI UN COMANDO (EL MOTOR VUELVE A PIN_VERIFIED ANTES DE LA
093100*    SIGUIENTE LECTURA), PERO SE CUBRE POR SEGURIDAD.
093200*--------------------------------------------------------------*
093300*    ESTADO TRANSITORIO QUE EN CONDICIONES NORMALES DURA LO QUE TARDA
093400*    EL PARRAFO 0800 EN EJECUTARSE - NINGUN COMANDO DEL GUION DEBERIA
093500*    LLEGAR AQUI.  SE RECHAZA TODO, DISTINGUIENDO EL MENSAJE DE CANCEL
093600*    DEL RESTO PARA QUE EL LISTADO DE OPERACION SEA MAS CLARO.
093700 0700-ESTADO-PROCESANDO.
093800     EVALUATE TRUE
093900         WHEN CMD-IS-CANCEL
094000*    CANCEL SIN TARJETA INSERTADA NO TIENE NADA QUE CANCELAR.
094100             MOVE "CANNOT CANCEL, PROCESSING IN PROGRESS"
094200                 TO WS-MSG-RECHAZO
094300             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
094400         WHEN OTHER
094500             MOVE "TRANSACTION IN PROGRESS" TO WS-MSG-RECHAZO
094600             PERFORM 0950-RECHAZAR-COMANDO THRU 0950-EXIT
094700     END-EVALUATE.
094800 0700-EXIT.
094900     EXIT.
095000
095100*--------------------------------------------------------------*
095200*    0800  MOTOR DE PROCESO DE LA TRANSACCION (EXECUTE)
095300*--------------------------------------------------------------*
095400*    MOTOR DE PROCESO DE LA TRANSACCION (EXECUTE).  ARMA LA CABECERA
095500*    DEL REGISTRO DE TRANSACCION (ID CORRELATIVO, TIPO, IMPORTE,
095600*    CUENTA ORIGEN Y, SI PROCEDE, CUENTA DESTINO), LOCALIZA DE NUEVO LA
095700*    CUENTA ACTUAL Y DESPACHA POR CALL AL SUBPROGRAMA QUE CORRESPONDA
095800*    SEGUN EL TIPO.  CADA SUBPROGRAMA RELLENA POR LINKAGE EL ESTADO
095900*    (SUCCESS/FAILED) Y EL SALDO RESULTANTE DIRECTAMENTE SOBRE
096000*    WS-TXN-RECORD.  HECHO ESTO SE GRABA SIEMPRE UNA LINEA EN EL
096100*    DIARIO DE TRANSACCIONES, HAYA IDO BIEN O MAL LA OPERACION, Y SOLO
096200*    SI FUE CON EXITO SE MANDA A IMPRIMIR EL RECIBO (FUNCION 'P' DE
096300*    BANK3).  LA TRANSFERENCIA ES LA UNICA OPERACION QUE RECIBE LA
096400*    TABLA DE CUENTAS COMPLETA POR LINKAGE, PORQUE BANK6 TIENE QUE
096500*    LOCALIZAR POR SU CUENTA LA CUENTA DESTINO.
096600*
096700*    ESTE ES EL UNICO PUNTO DEL PROGRAMA DONDE SE CONSUME UN NUMERO
096800*    DE SECUENCIA DE TRANSACCION (WS-TXN-SEQ).  UN EXECUTE QUE
096900*    TERMINA EN FAILED CONSUME IGUALMENTE SU NUMERO Y SU LINEA DE
097000*    DIARIO - SOLO SE SALTA LA IMPRESION DEL RECIBO - PORQUE EL
097100*    DEPARTAMENTO DE CONCILIACION NECESITA VER TAMBIEN LOS
097200*    INTENTOS FALLIDOS DE RETIRADA/INGRESO/TRANSFERENCIA PARA
097300*    CUADRAR EL CAJON CONTRA EL NUMERO DE OPERACIONES ATENDIDAS,
097400*    NO SOLO CONTRA LAS QUE TUVIERON EXITO.
097500*
097600*    EL CAMPO TXN-TARGET-ACCT SOLO SE RELLENA PARA TRANSFER; PARA
097700*    EL RESTO DE TIPOS SE DEJA A ESPACIOS EXPLICITAMENTE, NO SE
097800*    DEJA EL VALOR QUE TUVIERA LA TRANSACCION ANTERIOR, PORQUE
097900*    WS-TXN-RECORD SE REUTILIZA CADA VEZ (SE HACE INITIALIZE AL
098000*    ENTRAR, PERO SE DEJA LA MOVE EXPLICITA POR CLARIDAD PARA EL
098100*    QUE LEA EL CODIGO SIN HABER VISTO EL INITIALIZE DE ARRIBA).
098200 0800-MOTOR-TRANSACCION.
098300     SET WS-ESTADO-PROCESANDO TO TRUE.
098400     ADD 1 TO WS-TXN-SEQ.
098500     MOVE CMD-AMOUNT TO WS-EXEC-AMOUNT.
098600     MOVE CMD-TARGET-ACCT TO WS-EXEC-TARGET-ACCT.
098700
098800     INITIALIZE WS-TXN-RECORD.
098900     MOVE WS-TXN-SEQ TO WS-TXN-SEQ-EDIT.
099000     STRING "TXN" DELIMITED BY SIZE
099100            WS-TXN-SEQ-EDIT DELIMITED BY SIZE
099200            INTO TXN-ID OF WS-TXN-RECORD.
099300     MOVE WS-TIPO-SELECCIONADO TO TXN-TYPE OF WS-TXN-RECORD.
099400     MOVE WS-EXEC-AMOUNT TO TXN-AMOUNT OF WS-TXN-RECORD.
099500     MOVE WS-CUENTA-ACTUAL TO TXN-SOURCE-ACCT OF WS-TXN-RECORD.
099600     IF WS-TIPO-ES-TRANSFERENCIA
099700         MOVE WS-EXEC-TARGET-ACCT TO TXN-TARGET-ACCT OF WS-TXN-RECORD
099800     ELSE
099900         MOVE SPACES TO TXN-TARGET-ACCT OF WS-TXN-RECORD
100000     END-IF.
100100     SET TXN-IS-PENDING OF WS-TXN-RECORD TO TRUE.
100200
100300     PERFORM 0415-BUSCAR-CUENTA-ACTUAL THRU 0415-EXIT.
100400     IF WS-CUENTA-NO-ENCONTRADA
100500         GO TO 9900-ERROR-FATAL
100600     END-IF.
100700
100800     EVALUATE TRUE
100900*    CONSULTA DE SALDO - BANK2 NO TOCA EL SALDO, SOLO LO DEVUELVE.
101000         WHEN WS-TIPO-ES-BALANCE
101100             CALL "BANK2" USING ACCT-TABLE-ENTRY(WS-CUENTA-IDX-NUM)
101200                                TXN-STATUS OF WS-TXN-RECORD
101300                                TXN-BALANCE-AFTER OF WS-TXN-RECORD
101400*    RETIRADA - BANK4 DECIDE EL DESGLOSE DE BILLETES Y ACTUALIZA
101500*    EL CAJON DE EFECTIVO EN MEMORIA (CASH-DRAWER-TABLE).
101600         WHEN WS-TIPO-ES-RETIRADA
101700             CALL "BANK4" USING ACCT-TABLE-ENTRY(WS-CUENTA-IDX-NUM)
101800                                CASH-DRAWER-TABLE
101900                                WS-EXEC-AMOUNT
102000                                TXN-STATUS OF WS-TXN-RECORD
102100                                TXN-BALANCE-AFTER OF WS-TXN-RECORD
102200*    INGRESO - BANK5 NO TOCA EL CAJON DE EFECTIVO, SOLO EL SALDO.
102300         WHEN WS-TIPO-ES-INGRESO
102400             CALL "BANK5" USING ACCT-TABLE-ENTRY(WS-CUENTA-IDX-NUM)
102500                                WS-EXEC-AMOUNT
102600                                TXN-STATUS OF WS-TXN-RECORD
102700                                TXN-BALANCE-AFTER OF WS-TXN-RECORD
102800*    TRANSFERENCIA - SE PASA LA TABLA COMPLETA PORQUE BANK6 TIENE
102900*    QUE LOCALIZAR LA CUENTA DESTINO ADEMAS DE LA ORIGEN.
103000         WHEN WS-TIPO-ES-TRANSFERENCIA
103100             CALL "BANK6" USING ACCT-TABLE-AREA
103200                                WS-CUENTA-IDX-NUM
103300                                WS-EXEC-TARGET-ACCT
103400                                WS-EXEC-AMOUNT
103500                                TXN-STATUS OF WS-TXN-RECORD
103600                                TXN-BALANCE-AFTER OF WS-TXN-RECORD
103700         WHEN OTHER
103800             GO TO 9900-ERROR-FATAL
103900     END-EVALUATE.
104000
104100*    EL DIARIO SE GRABA TANTO EN SUCCESS COMO EN FAILED - EXPLOTACION
104200*    NECESITA VER LOS INTENTOS FALLIDOS PARA LA CONCILIACION DEL CIERRE.
104300     MOVE CORRESPONDING WS-TXN-RECORD TO TRANSACTION-LOG-RECORD.
104400     WRITE TRANSACTION-LOG-RECORD.
104500     IF FS-LOG NOT = "00"
104600         GO TO 9900-ERROR-FATAL
104700     END-IF.
104800
104900*    SOLO SE IMPRIME RECIBO SI LA OPERACION TERMINO EN SUCCESS - UNA
105000*    FAILED NO GENERA PAPEL, IGUAL QUE EN EL CAJERO ORIGINAL.
105100     IF TXN-IS-SUCCESS OF WS-TXN-RECORD
105200         SET WS-RECEIPT-FN-IMPRIME TO TRUE
105300         CALL "BANK3" USING WS-RECEIPT-FUNCTION
105400                            WS-TXN-RECORD
105500                            WS-FECHA-RECIBO
105600     END-IF.
105700
105800     SET WS-ESTADO-PIN-VERIFICADO TO TRUE.
105900 0800-EXIT.
106000     EXIT.
106100
106200*--------------------------------------------------------------*
106300*    0900  CIERRE DEL LOTE
106400*--------------------------------------------------------------*
106500*    CIERRE DEL LOTE - CIERRA EL GUION DE ORDENES Y EL DIARIO, MANDA A
106600*    BANK3 LA FUNCION 'C' (CIERRE) PARA QUE CIERRE A SU VEZ EL FICHERO
106700*    DE RECIBOS, EMITE EL INFORME DE TOTALES DEL CAJON Y TERMINA EL
106800*    PROGRAMA.  NO HACE FALTA EXPULSAR NINGUNA TARJETA PORQUE EL GUION
106900*    DE ORDENES SIEMPRE CIERRA CADA SESION CON EJECTCARD ANTES DE QUE
107000*    TERMINE EL FICHERO.
107100 0900-FIN-EJECUCION.
107200*    NO SE CIERRAN AQUI ACCOUNT-MASTER-IN NI CARD-MASTER-IN - SE
107300*    CIERRAN YA AL TERMINAR SU CARGA EN MEMORIA, DENTRO DE LOS
107400*    PARRAFOS 0110/0120, PORQUE NO SE VUELVEN A LEER EN TODO EL
107500*    RESTO DEL LOTE.
107600     CLOSE SESSION-COMMAND-IN.
107700     CLOSE TRANSACTION-LOG-OUT.
107800     SET WS-RECEIPT-FN-CIERRE TO TRUE.
107900     CALL "BANK3" USING WS-RECEIPT-FUNCTION
108000                        WS-TXN-RECORD
108100                        WS-FECHA-RECIBO.
108200     PERFORM 0920-INFORME-CAJON THRU 0920-EXIT.
108300     STOP RUN.
108400
108500*    INFORME DE TOTALES DEL CAJON - UNA LINEA POR DENOMINACION EN
108600*    EL ORDEN FIJO 100/50/20/10 Y UNA LINEA DE TOTAL.
108700 0920-INFORME-CAJON.
108800     OPEN OUTPUT CASH-DRAWER-REPORT-OUT.
108900     IF FS-CDR NOT = "00"
109000         GO TO 9900-ERROR-FATAL.
109100     MOVE 0 TO WS-CASH-TOTAL.
109200     PERFORM 0921-LINEA-DENOMINACION
109300         VARYING CDR-IDX FROM 1 BY 1
109400         UNTIL CDR-IDX > WS-NUM-DENOMINACIONES.
109500     MOVE SPACES TO WS-RPT-LINEA.
109600     MOVE WS-CASH-TOTAL TO WS-RPT-TOTAL-ED.
109700     STRING "TOTAL: $" DELIMITED BY SIZE
109800            WS-RPT-TOTAL-ED DELIMITED BY SIZE
109900            INTO WS-RPT-LINEA.
110000     WRITE CASH-DRAWER-REPORT-LINE FROM WS-RPT-LINEA.
110100     CLOSE CASH-DRAWER-REPORT-OUT.
110200 0920-EXIT.
110300     EXIT.
110400
110500*    UNA LINEA DE DETALLE DEL INFORME POR CADA DENOMINACION DEL CAJON,
110600*    EN EL ORDEN EN QUE ESTAN EN LA TABLA (100/50/20/10, FIJADO EN EL
110700*    PARRAFO 0130).  VA ACUMULANDO EL IMPORTE TOTAL EN WS-CASH-TOTAL
110800*    PARA LA LINEA DE TOTAL QUE ESCRIBE EL PARRAFO LLAMADOR.
110900 0921-LINEA-DENOMINACION.
111000     MOVE SPACES TO WS-RPT-LINEA.
111100     MOVE DENOM-VALUE(CDR-IDX) TO WS-RPT-DENOM-ED.
111200     MOVE DENOM-COUNT(CDR-IDX) TO WS-RPT-COUNT-ED.
111300     STRING "$" DELIMITED BY SIZE
111400            WS-RPT-DENOM-ED DELIMITED BY SIZE
111500            ": " DELIMITED BY SIZE
111600            WS-RPT-COUNT-ED DELIMITED BY SIZE
111700            " NOTES" DELIMITED BY SIZE
111800            INTO WS-RPT-LINEA.
111900     WRITE CASH-DRAWER-REPORT-LINE FROM WS-RPT-LINEA.
112000     COMPUTE WS-CASH-TOTAL = WS-CASH-TOTAL
112100         + (DENOM-VALUE(CDR-IDX) * DENOM-COUNT(CDR-IDX)).
112200
112300*    RECHAZO GENERICO DE UN COMANDO - SE DEJA CONSTANCIA EN EL
112400*    LISTADO DE OPERACION, EL ESTADO Y LOS CAMPOS DE TRABAJO NO
112500*    CAMBIAN.
112600 0950-RECHAZAR-COMANDO.
112700     DISPLAY "CMD " CMD-SEQ " RECHAZADA - " WS-MSG-RECHAZO.
112800 0950-EXIT.
112900     EXIT.
113000
113100*    ABORTO DEL LOTE POR ERROR DE E/S EN CUALQUIERA DE LOS FICHEROS,
113200*    O POR UNA CUENTA QUE DESAPARECE DE LA TABLA ENTRE LA VALIDACION
113300*    DE PIN Y EL MOTOR DE TRANSACCION (NO DEBERIA OCURRIR NUNCA, YA
113400*    QUE LAS CUENTAS NO SE BORRAN DURANTE LA EJECUCION DEL LOTE).  SE
113500*    VUELCAN LOS CODIGOS DE ESTADO DE LOS CINCO FICHEROS PARA FACILITAR
113600*    EL DIAGNOSTICO DESDE EL LISTADO DE SALIDA DEL JOB.
113700 9900-ERROR-FATAL.
113800     DISPLAY "BANK1 - ERROR FATAL - EJECUCION ABORTADA".
113900     DISPLAY "FS-ACT=" FS-ACT " FS-CRD=" FS-CRD
114000             " FS-CMD=" FS-CMD " FS-LOG=" FS-LOG
114100             " FS-CDR=" FS-CDR.
114200     STOP RUN.
114300******************************************************************
114400*    NOTAS DE MANTENIMIENTO PARA EL PROXIMO PROGRAMADOR
114500*    --------------------------------------------------------------
114600*    SI APARECE UN QUINTO TIPO DE TRANSACCION, LOS PUNTOS A TOCAR
114700*    SON: LA CONDICION 88 CORRESPONDIENTE EN WS-TIPO-SELECCIONADO
114800*    (WORKING-STORAGE), LA MISMA CONDICION EN CMD-TXN-TYPE DEL
114900*    COPYBOOK SESSFLD, LA RAMA NUEVA DEL EVALUATE DEL PARRAFO 0800
115000*    Y, SI LA OPERACION IMPRIME RECIBO, EL CUERPO CORRESPONDIENTE
115100*    EN BANK3.  NO HACE FALTA TOCAR LA MAQUINA DE ESTADOS EN SI -
115200*    LOS ESTADOS SON LOS MISMOS PARA CUALQUIER TIPO DE TRANSACCION,
115300*    SOLO CAMBIA QUE SUBPROGRAMA SE LLAMA EN EL PARRAFO 0800.
115400*
115500*    SI SE AMPLIA EL NUMERO DE CUENTAS O TARJETAS POR ENCIMA DE 200,
115600*    BASTA CON SUBIR LAS CONSTANTES WS-ACCT-TABLE-MAX/WS-CARD-TABLE-
115700*    MAX Y EL LIMITE DEL OCCURS DE ACCT-TABLE-AREA/CARD-TABLE-AREA A
115800*    LA VEZ - LOS DOS TIENEN QUE COINCIDIR O LA CARGA DEL MAESTRO
115900*    (PARRAFOS 0110/0120) PODRIA DESBORDAR LA TABLA SIN AVISAR.
116000*
116100*    SI CAMBIA EL NUMERO DE DENOMINACIONES DEL CAJON, HAY QUE TOCAR
116200*    A LA VEZ WS-NUM-DENOMINACIONES, LAS MOVE DE ARRANQUE DEL
116300*    PARRAFO 0130 Y EL ALGORITMO DE DESGLOSE DE BANK4 (QUE RECORRE
116400*    LA TABLA EN EL ORDEN EN QUE ESTA CARGADA AQUI, DE MAYOR A
116500*    MENOR VALOR - SI SE CARGA EN OTRO ORDEN EL DESGLOSE DEJA DE
116600*    SER EL GREEDY QUE EXIGE LA NORMATIVA DE CAJA).
116700******************************************************************
116800*    LIMITACIONES CONOCIDAS Y PENDIENTES DE ESTUDIO
116900*    --------------------------------------------------------------
117000*    EL MAESTRO DE CUENTAS SOLO SE ACTUALIZA EN MEMORIA DURANTE LA
117100*    EJECUCION DEL LOTE Y NO SE VUELVE A ESCRIBIR A DISCO AL
117200*    TERMINAR.  SI SE QUIERE QUE EL BLOQUEO DE TARJETA Y EL SALDO
117300*    RESULTANTE DE LAS TRANSACCIONES SOBREVIVAN A LA EJECUCION,
117400*    HACE FALTA UN PARRAFO NUEVO DE GRABACION DEL MAESTRO ANTES DEL
117500*    STOP RUN DE 0900-FIN-EJECUCION, O BIEN DEJAR QUE EL PROCESO
117600*    NOCTURNO DE CONCILIACION LO RECALCULE A PARTIR DEL DIARIO DE
117700*    TRANSACCIONES (TXNLOG) - ESTA SEGUNDA VIA ES LA QUE SE HA
117800*    SEGUIDO HASTA AHORA Y ES LA QUE SUPONE ESTE PROGRAMA.
117900*
118000*    NO HAY REINTENTO NI COMPENSACION SI UNA TRANSFERENCIA FALLA A
118100*    MEDIAS DENTRO DE BANK6 (POR EJEMPLO, SALDO DESCONTADO DE LA
118200*    CUENTA ORIGEN PERO NO ABONADO EN LA DESTINO) - BANK6 TIENE QUE
118300*    GARANTIZAR POR SI MISMO QUE LA OPERACION ES ATOMICA DENTRO DE
118400*    SU PROPIA LOGICA, YA QUE AQUI SOLO SE MIRA EL ESTADO FINAL QUE
118500*    DEVUELVE (SUCCESS O FAILED).
118600*
118700*    EL GUION DE ORDENES DE SESION NO VALIDA QUE LOS COMANDOS
118800*    VENGAN EN UN ORDEN "RAZONABLE" AL NIVEL DE FICHERO - TODA LA
118900*    VALIDACION DE SECUENCIA LA HACE LA MAQUINA DE ESTADOS EN
119000*    TIEMPO DE EJECUCION, COMANDO A COMANDO.  UN GUION CON
119100*    COMANDOS EN UN ORDEN INCOHERENTE SIMPLEMENTE GENERA RECHAZOS
119200*    EN EL LISTADO DE OPERACION, NO UN ABORTO DEL LOTE.
119300*
119400*    TAMPOCO SE CONTEMPLA REARRANQUE A MITAD DE LOTE - SI EL JOB SE
119500*    CAE DESPUES DE ABRIR TXNLOG, EL UNICO DIAGNOSTICO POSIBLE ES
119600*    EL LISTADO DE SALIDA DEL JOB Y EL PROPIO TXNLOG PARCIAL; NO
119700*    HAY CHECKPOINT NI PUNTO DE REANUDACION, TAL Y COMO VENIA EL
119800*    CAJERO ORIGINAL.  LA RECUPERACION TRAS UNA CAIDA SE HACE
119900*    SIEMPRE LANZANDO UN NUEVO LOTE CON EL RESTO DEL GUION DE
120000*    COMANDOS PENDIENTE, NUNCA REINICIANDO EL JOB A MEDIAS.
120100******************************************************************
120200*    HISTORIAL DE ESTA NOTA DE LIMITACIONES
120300*    --------------------------------------------------------------
120400*    ESTA LISTA SE HA IDO AMPLIANDO CADA VEZ QUE UN PROGRAMADOR SE
120500*    HA TROPEZADO CON UNA DE ESTAS LIMITACIONES EN PRODUCCION Y HA
120600*    TENIDO QUE EXPLICARLE A EXPLOTACION POR QUE EL COMPORTAMIENTO
120700*    ES EL ESPERADO Y NO UNA AVERIA DEL PROGRAMA.  SI SE RESUELVE
120800*    ALGUNA DE ESTAS LIMITACIONES, BORRESE EL PARRAFO CORRESPONDIENTE
120900*    DE ESTA NOTA EN LUGAR DE DEJARLO OBSOLETO.
121000******************************************************************
121100******************************************************************
