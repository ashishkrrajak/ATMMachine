000100******************************************************************
000200*    COPYBOOK    CSHDFLD                                        *
000300*    DESCRIPCION  CAMPOS DE UNA LINEA DEL CAJON DE EFECTIVO      *
000400*                 (CASH-DRAWER) - NO ES FICHERO, VIVE SOLO EN    *
000500*                 MEMORIA (TABLA CASH-DRAWER-TABLE DE BANK1) Y   *
000600*                 SE TRANSMITE POR LINKAGE A BANK4 PARA LA       *
000700*                 DISPENSACION DE BILLETES.                     *
000800******************************************************************
000900*    HISTORIAL DE CAMBIOS
001000*    FECHA     PROGR  PETIC    DESCRIPCION
001100*    --------  -----  -------  --------------------------------
001200*    04/17/26  RDC    CR-0512  ALTA INICIAL
001300******************************************************************
001400 05  CASH-DRAWER-KEY.
001500     10  DENOM-VALUE             PIC 9(03).
001600     10  DENOM-COUNT             PIC 9(05).
001700*    VISTA UNICA DEL PAR VALOR/CANTIDAD, USADA PARA RECORRER LA
001800*    TABLA SIN DESGLOSAR CAMPO A CAMPO EN LOS BUCLES DE CONTROL.
001900 05  CASH-DRAWER-KEY-X REDEFINES CASH-DRAWER-KEY
002000                                 PIC 9(08).
