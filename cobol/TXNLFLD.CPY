000100******************************************************************
000200*    COPYBOOK    TXNLFLD                                        *
000300*    DESCRIPCION  CAMPOS DEL DIARIO DE TRANSACCIONES             *
000400*                 (TRANSACTION-LOG) - UNA LINEA POR CADA EXECUTE *
000500*                 QUE LLEGA AL MOTOR DE PROCESO, EN BANK1, Y     *
000600*                 TRANSMITIDA POR LINKAGE A BANK3 PARA EL        *
000700*                 RECIBO.  LOS IMPORTES SE DEJAN COMO PSEUDO-    *
000800*                 TEXTO PARA QUE EL FICHERO DE SALIDA LOS LLEVE  *
000900*                 EN DISPLAY Y EL AREA DE TRABAJO EN COMP-3.     *
001000******************************************************************
001100*    HISTORIAL DE CAMBIOS
001200*    FECHA     PROGR  PETIC    DESCRIPCION
001300*    --------  -----  -------  --------------------------------
001400*    04/17/26  RDC    CR-0512  ALTA INICIAL
001500******************************************************************
001600 05  TXN-ID                      PIC X(20).
001700 05  TXN-TYPE                    PIC X(16).
001800 05  TXN-AMOUNT                  TXN-AMT-PIC.
001900 05  TXN-ACCT-PAIR.
002000     10  TXN-SOURCE-ACCT         PIC X(10).
002100     10  TXN-TARGET-ACCT         PIC X(10).
002200*    VISTA UNICA DE LAS DOS CUENTAS, USADA PARA COMPROBAR DE UN
002300*    SOLO GOLPE SI EL GRUPO ENTERO ESTA A BLANCOS.
002400 05  TXN-ACCT-PAIR-X REDEFINES TXN-ACCT-PAIR
002500                                 PIC X(20).
002600 05  TXN-STATUS                  PIC X(07).
002700     88  TXN-IS-PENDING               VALUE "PENDING".
002800     88  TXN-IS-SUCCESS               VALUE "SUCCESS".
002900     88  TXN-IS-FAILED                VALUE "FAILED ".
003000 05  TXN-BALANCE-AFTER           TXN-BAL-PIC.
003100 05  FILLER                      PIC X(06).
