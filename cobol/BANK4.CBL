000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK4.
000300 AUTHOR.        J R MARTINEZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*    BANK4 - RETIRADA DE EFECTIVO
001000*    ORIGINALMENTE ESCRIBIA UN MOVIMIENTO NEGATIVO EN EL FICHERO
001100*    DE MOVIMIENTOS INDEXADO, SIN TENER EN CUENTA SI LA SUCURSAL
001200*    TENIA BILLETES PARA ENTREGAR.  A PARTIR DE CR-0512 EL
001300*    SUBPROGRAMA RECIBE TAMBIEN EL CAJON DE EFECTIVO POR LINKAGE
001400*    Y COMPRUEBA QUE SE PUEDE DESGLOSAR EL IMPORTE EXACTO EN
001500*    BILLETES DE 100/50/20/10 ANTES DE TOCAR EL SALDO.
001600*
001700*    EL DESGLOSE ES "VORAZ" (GREEDY): SE RECORRE EL CAJON DE MAYOR
001800*    A MENOR DENOMINACION Y, EN CADA PASO, SE ENTREGAN TANTOS
001900*    BILLETES DE ESA DENOMINACION COMO HAGAN FALTA PARA CUBRIR EL
002000*    IMPORTE PENDIENTE, PERO NUNCA MAS DE LOS QUE QUEDAN EN EL
002100*    CAJON.  SI AL TERMINAR LAS CUATRO DENOMINACIONES QUEDA ALGO
002200*    PENDIENTE, EL IMPORTE NO SE PUEDE SERVIR CON EL EFECTIVO
002300*    DISPONIBLE Y LA RETIRADA SE RECHAZA SIN TOCAR EL SALDO NI EL
002400*    CAJON (CR-0533 - VER HISTORIAL MAS ABAJO).
002500******************************************************************
002600*    HISTORIAL DE CAMBIOS
002700*    FECHA     PROGR  PETIC    DESCRIPCION
002800*    --------  -----  -------  --------------------------------
002900*    03/14/88  JRM    CR-0014  ALTA INICIAL - ESCRITURA DIRECTA
003000*                              DE MOVIMIENTO NEGATIVO, SIN
003100*                              COMPROBAR EXISTENCIAS DE CAJON
003200*    02/09/90  JRM    CR-0031  COMPRUEBA SALDO SUFICIENTE ANTES
003300*                              DE RETIRAR.  SIGUE SIN MIRAR EL
003400*                              CAJON DE EFECTIVO
003500*    06/05/99  MGR    CR-0188  REVISION Y2K, SIN IMPACTO EN ESTE
003600*                              PROGRAMA (NO MANEJA FECHAS)
003700*    04/17/26  RDC    CR-0512  REESCRITO COMO SUBPROGRAMA DE
003800*                              LINKAGE.  SE ANADE EL DESGLOSE EN
003900*                              BILLETES CONTRA EL CAJON DE
004000*                              EFECTIVO EN MEMORIA, COMPROBADO
004100*                              ANTES DE TOCAR EL SALDO DE LA
004200*                              CUENTA (CR-0512)
004300*    05/22/26  RDC    CR-0533  CORREGIDO EL CALCULO DE
004400*                              FACTIBILIDAD: LA VERSION DE
004500*                              CR-0512 SOLO COMPROBABA QUE EL
004600*                              IMPORTE FUERA DIVISIBLE ENTRE LAS
004700*                              DENOMINACIONES, SIN MIRAR CUANTOS
004800*                              BILLETES QUEDABAN REALMENTE EN EL
004900*                              CAJON.  UNA RETIRADA PODIA
005000*                              MARCARSE COMO SERVIDA DEJANDO EL
005100*                              CONTADOR DE UNA DENOMINACION EN
005200*                              NEGATIVO SI LA SUCURSAL SE HABIA
005300*                              QUEDADO CORTA DE BILLETES.  AHORA
005400*                              CADA PASO DEL DESGLOSE TOPA LA
005500*                              CANTIDAD NECESARIA CONTRA LO QUE
005600*                              REALMENTE HAY EN EL CAJON (CR-0533)
005700******************************************************************
005800
005900 ENVIRONMENT DIVISION.
006000 CONFIGURATION SECTION.
006100 SPECIAL-NAMES.
006200     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
006300            OFF STATUS IS WS-TRAZA-DESACTIVADA.
006400
006500
006600 DATA DIVISION.
006700 WORKING-STORAGE SECTION.
006800*    INTERRUPTOR DE TRAZA DE DEPURACION - UPSI-0 ON EN EL JCL DE
006900*    ARRANQUE DEL LOTE ACTIVA EL DISPLAY DE 1000-RETIRAR-EFECTIVO.
007000 77  WS-TRAZA-ACTIVADA           PIC X(01).
007100 77  WS-TRAZA-DESACTIVADA        PIC X(01).
007200
007300*    NUMERO DE DENOMINACIONES DEL CAJON - CONSTANTE DE PROGRAMA,
007400*    NO DE EJECUCION (SIEMPRE SON LAS CUATRO DE 100/50/20/10).
007500 78  WS-NUM-DENOM                VALUE 4.
007600
007700*    LINEA DE TRAZA DE DEPURACION, ACTIVADA POR UPSI-0.
007800 01  WS-TRAZA-LINEA.
007900     05  WS-TRAZA-PROGRAMA       PIC X(08).
008000     05  WS-TRAZA-CUENTA         PIC X(10).
008100     05  WS-TRAZA-IMPORTE        PIC S9(7)V99.
008200*    VISTA DE UN SOLO CAMPO DE LA LINEA DE TRAZA, PARA EL DISPLAY.
008300 01  WS-TRAZA-LINEA-X REDEFINES WS-TRAZA-LINEA
008400                                 PIC X(25).
008500
008600*    INDICE DE DENOMINACION EN CURSO DURANTE EL DESGLOSE (1=100,
008700*    2=50, 3=20, 4=10 - EL MISMO ORDEN EN QUE BANK1 CARGA EL
008800*    CAJON EN 0130-INICIALIZAR-CAJON).
008900 77  WS-DEN-IDX                  PIC 9(01) COMP.
009000
009100*    NUMERO DE BILLETES DE LA DENOMINACION EN CURSO QUE HARIAN
009200*    FALTA PARA CUBRIR EL IMPORTE PENDIENTE SI NO HUBIERA LIMITE
009300*    DE EXISTENCIAS - SE TOPA CONTRA LK-DENOM-COUNT ANTES DE
009400*    ACEPTARLO COMO CANTIDAD A ENTREGAR (CR-0533).
009500 77  WS-DEN-NECESARIO            PIC 9(05) COMP-3.
009600
009700*    DESGLOSE DE BILLETES CALCULADO EN LA COMPROBACION Y
009800*    REUTILIZADO TAL CUAL AL DISPENSAR, PARA NO RECALCULARLO NI
009900*    ARRIESGARSE A QUE DE UN RESULTADO DISTINTO LA SEGUNDA VEZ.
010000 01  WS-DESGLOSE.
010100     05  WS-DESGLOSE-CANT OCCURS 4 TIMES
010200                                 PIC 9(05) COMP-3.
010300
010400*    IMPORTE QUE QUEDA POR CUBRIR DURANTE EL RECORRIDO VORAZ DE
010500*    LAS CUATRO DENOMINACIONES - EMPIEZA EN EL IMPORTE SOLICITADO
010600*    Y DEBE LLEGAR A CERO PARA QUE LA DISPENSACION SEA POSIBLE.
010700 77  WS-IMPORTE-RESTANTE         PIC S9(7)V99 COMP-3.
010800
010900*    INDICADOR DE FACTIBILIDAD DE LA DISPENSACION, CALCULADO POR
011000*    2000-COMPROBAR-DISPENSACION ANTES DE TOCAR EL SALDO.
011100 01  WS-DISPENSACION-POSIBLE     PIC X(01).
011200     88  WS-ES-POSIBLE               VALUE "Y".
011300     88  WS-NO-ES-POSIBLE            VALUE "N".
011400
011500 LINKAGE SECTION.
011600*    CUENTA A CARGAR, YA LOCALIZADA POR BANK1 EN ACCT-TABLE-AREA.
011700 01  LK-ACCT-ENTRY.
011800     COPY ACCTFLD REPLACING ==ACCT-BAL-PIC==
011900         BY ==PIC S9(9)V99 COMP-3==.
012000
012100*    CAJON DE EFECTIVO DE LA SUCURSAL, COMPARTIDO CON BANK1.  SE
012200*    RECIBE LA TABLA COMPLETA PORQUE LA COMPROBACION DE
012300*    FACTIBILIDAD (CR-0533) TIENE QUE LEER LAS EXISTENCIAS REALES
012400*    DE CADA DENOMINACION, Y LA DISPENSACION, SI TIENE EXITO,
012500*    DESCUENTA DE ELLA LOS BILLETES ENTREGADOS.
012600 01  LK-CASH-DRAWER-TABLE.
012700     05  LK-CASH-DRAWER-ENTRY OCCURS 4 TIMES
012800                                 INDEXED BY LK-CDR-IDX.
012900         COPY CSHDFLD.
013000
013100*    IMPORTE SOLICITADO POR EL CLIENTE, TAL COMO LO DEJA EL MOTOR
013200*    DE PROCESO DE BANK1 EN WS-EXEC-AMOUNT.
013300 01  LK-EXEC-AMOUNT              PIC S9(7)V99 COMP-3.
013400
013500*    ESTADO DE LA OPERACION, DEVUELTO AL MOTOR DE PROCESO PARA
013600*    EL DIARIO DE TRANSACCIONES Y EL RECIBO.
013700 01  LK-TXN-STATUS               PIC X(07).
013800     88  LK-STATUS-IS-SUCCESS        VALUE "SUCCESS".
013900     88  LK-STATUS-IS-FAILED         VALUE "FAILED ".
014000
014100*    SALDO RESULTANTE DE LA CUENTA, DEVUELTO AL MOTOR DE PROCESO
014200*    PARA EL RECIBO - SI LA RETIRADA SE RECHAZA, ES EL SALDO SIN
014300*    TOCAR, NO CERO.
014400 01  LK-TXN-BALANCE              PIC S9(9)V99 COMP-3.
014500
014600
014700 PROCEDURE DIVISION USING LK-ACCT-ENTRY
014800                           LK-CASH-DRAWER-TABLE
014900                           LK-EXEC-AMOUNT
015000                           LK-TXN-STATUS
015100                           LK-TXN-BALANCE.
015200*--------------------------------------------------------------*
015300*    1000  RETIRADA DE EFECTIVO
015400*    ORDEN DE LAS COMPROBACIONES, SEGUN LA REGLA DE NEGOCIO:
015500*    IMPORTE POSITIVO, DISPENSACION EXACTA POSIBLE (ANTES DE
015600*    TOCAR EL SALDO), SALDO SUFICIENTE (DESPUES DE COMPROBAR LA
015700*    DISPENSACION Y ANTES DE ENTREGAR LOS BILLETES).  EL SALDO
015800*    DEVUELTO EN CUALQUIER RECHAZO ES EL SALDO ACTUAL, SIN TOCAR.
015900*--------------------------------------------------------------*
016000 1000-RETIRAR-EFECTIVO.
016100     IF WS-TRAZA-ACTIVADA
016200         MOVE "BANK4" TO WS-TRAZA-PROGRAMA
016300         MOVE ACCT-NUMBER TO WS-TRAZA-CUENTA
016400         MOVE LK-EXEC-AMOUNT TO WS-TRAZA-IMPORTE
016500         DISPLAY WS-TRAZA-LINEA-X
016600     END-IF.
016700
016800*    PRIMERA COMPROBACION: EL IMPORTE TIENE QUE SER POSITIVO.
016900     IF LK-EXEC-AMOUNT NOT > 0
017000         SET LK-STATUS-IS-FAILED TO TRUE
017100         MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE
017200         GO TO 1000-EXIT
017300     END-IF.
017400
017500*    SEGUNDA COMPROBACION: EL CAJON TIENE QUE PODER ENTREGAR EL
017600*    IMPORTE EXACTO EN BILLETES DE 100/50/20/10 CON LAS
017700*    EXISTENCIAS REALES QUE QUEDAN - ESTO SE MIRA ANTES DE SABER
017800*    SI LA CUENTA TIENE SALDO SUFICIENTE, PORQUE ASI LO HACE LA
017900*    REGLA DE NEGOCIO ORIGINAL.
018000     PERFORM 2000-COMPROBAR-DISPENSACION THRU 2000-EXIT.
018100     IF WS-NO-ES-POSIBLE
018200         SET LK-STATUS-IS-FAILED TO TRUE
018300         MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE
018400         GO TO 1000-EXIT
018500     END-IF.
018600
018700*    TERCERA COMPROBACION: SALDO SUFICIENTE EN LA CUENTA.  SE HACE
018800*    DESPUES DE SABER QUE EL CAJON PUEDE SERVIR EL IMPORTE Y ANTES
018900*    DE ENTREGAR NINGUN BILLETE.
019000     IF LK-EXEC-AMOUNT > ACCT-BALANCE-AMT
019100         SET LK-STATUS-IS-FAILED TO TRUE
019200         MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE
019300         GO TO 1000-EXIT
019400     END-IF.
019500
019600*    LAS TRES COMPROBACIONES HAN PASADO - SE CARGA EL SALDO Y SE
019700*    ENTREGAN LOS BILLETES YA CALCULADOS EN 2000.
019800     SUBTRACT LK-EXEC-AMOUNT FROM ACCT-BALANCE-AMT.
019900     PERFORM 2100-DISPENSAR-BILLETES THRU 2100-EXIT.
020000     SET LK-STATUS-IS-SUCCESS TO TRUE.
020100     MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE.
020200 1000-EXIT.
020300     EXIT PROGRAM.
020400
020500*--------------------------------------------------------------*
020600*    2000  COMPRUEBA SI EL IMPORTE SE PUEDE DESGLOSAR EXACTO EN
020700*    BILLETES DE 100/50/20/10, RECORRIENDO EL CAJON DE MAYOR A
020800*    MENOR DENOMINACION (ORDEN EN QUE SE CARGA EL CAJON EN
020900*    BANK1).  CADA PASO DEL RECORRIDO (2010) TOPA LA CANTIDAD
021000*    NECESARIA CONTRA LO QUE REALMENTE QUEDA EN EL CAJON (CR-0533)
021100*    - ESTE PARRAFO NO TOCA EL CAJON NI EL SALDO, SOLO CALCULA Y
021200*    DEJA EL RESULTADO EN WS-DESGLOSE PARA QUE 2100 LO REUTILICE
021300*    SIN RECALCULAR.
021400*--------------------------------------------------------------*
021500 2000-COMPROBAR-DISPENSACION.
021600     SET WS-NO-ES-POSIBLE TO TRUE.
021700     IF LK-EXEC-AMOUNT > 0
021800         MOVE LK-EXEC-AMOUNT TO WS-IMPORTE-RESTANTE
021900         PERFORM 2010-DESGLOSAR-DENOMINACION
022000             VARYING WS-DEN-IDX FROM 1 BY 1
022100             UNTIL WS-DEN-IDX > WS-NUM-DENOM
022200*    SI TRAS RECORRER LAS CUATRO DENOMINACIONES QUEDA ALGO
022300*    PENDIENTE, NO HABIA BILLETES SUFICIENTES PARA CUBRIR EL
022400*    IMPORTE EXACTO Y LA DISPENSACION NO ES POSIBLE.
022500         IF WS-IMPORTE-RESTANTE = 0
022600             SET WS-ES-POSIBLE TO TRUE
022700         END-IF
022800     END-IF.
022900 2000-EXIT.
023000     EXIT.
023100
023200*    CALCULA CUANTOS BILLETES DE LA DENOMINACION EN CURSO HARIAN
023300*    FALTA PARA EL IMPORTE PENDIENTE (DIVISION ENTERA, SIN
023400*    REDONDEO) Y LOS TOPA CONTRA LAS EXISTENCIAS REALES DEL CAJON
023500*    (CR-0533 - LA VERSION ANTERIOR NO HACIA ESTA COMPROBACION Y
023600*    PODIA DEJAR UNA DENOMINACION EN NEGATIVO).  SOLO SE DESCUENTA
023700*    DEL IMPORTE PENDIENTE LO QUE REALMENTE SE VA A PODER ENTREGAR
023800*    DE ESA DENOMINACION, NUNCA MAS DE LO DISPONIBLE.
023900 2010-DESGLOSAR-DENOMINACION.
024000     DIVIDE WS-IMPORTE-RESTANTE
024100         BY LK-DENOM-VALUE(WS-DEN-IDX)
024200         GIVING WS-DEN-NECESARIO.
024300*    SI HACEN FALTA MAS BILLETES DE LOS QUE QUEDAN EN EL CAJON,
024400*    SOLO SE PUEDEN OFRECER LOS QUE REALMENTE HAY (CR-0533); SI
024500*    HAY EXISTENCIAS DE SOBRA, SE OFRECE SOLO LO NECESARIO.
024600     IF WS-DEN-NECESARIO > LK-DENOM-COUNT(WS-DEN-IDX)
024700         MOVE LK-DENOM-COUNT(WS-DEN-IDX)
024800             TO WS-DESGLOSE-CANT(WS-DEN-IDX)
024900     ELSE
025000         MOVE WS-DEN-NECESARIO TO WS-DESGLOSE-CANT(WS-DEN-IDX)
025100     END-IF.
025200*    SE REDUCE EL IMPORTE PENDIENTE SOLO POR LO QUE REALMENTE SE
025300*    HA PODIDO CUBRIR CON ESTA DENOMINACION.
025400     COMPUTE WS-IMPORTE-RESTANTE = WS-IMPORTE-RESTANTE -
025500         (WS-DESGLOSE-CANT(WS-DEN-IDX) * LK-DENOM-VALUE(WS-DEN-IDX)).
025600
025700*--------------------------------------------------------------*
025800*    2100  ENTREGA LOS BILLETES CALCULADOS EN 2000, DESCONTANDO
025900*    CADA DENOMINACION DEL CAJON DE LA SUCURSAL.  SOLO SE LLAMA
026000*    DESPUES DE CONFIRMAR LA FACTIBILIDAD Y EL SALDO SUFICIENTE,
026100*    ASI QUE LAS CANTIDADES YA CALCULADAS EN WS-DESGLOSE SIEMPRE
026200*    CABEN EN LAS EXISTENCIAS DEL CAJON.
026300*--------------------------------------------------------------*
026400 2100-DISPENSAR-BILLETES.
026500     PERFORM 2110-DESCONTAR-DENOMINACION
026600         VARYING WS-DEN-IDX FROM 1 BY 1
026700         UNTIL WS-DEN-IDX > WS-NUM-DENOM.
026800 2100-EXIT.
026900     EXIT.
027000
027100*    DESCUENTA DEL CAJON LOS BILLETES DE LA DENOMINACION EN CURSO
027200*    YA DECIDIDOS EN 2010 - NO VUELVE A CALCULAR NADA.
027300 2110-DESCONTAR-DENOMINACION.
027400     SUBTRACT WS-DESGLOSE-CANT(WS-DEN-IDX)
027500         FROM LK-DENOM-COUNT(WS-DEN-IDX).
