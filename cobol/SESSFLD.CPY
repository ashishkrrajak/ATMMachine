000100******************************************************************
000200*    COPYBOOK    SESSFLD                                        *
000300*    DESCRIPCION  GUION DE ORDENES DE SESION DEL CAJERO          *
000400*                 (SESSION-COMMAND) - UNA LINEA POR CADA PULSO   *
000500*                 DE BOTON DEL OPERADOR/CLIENTE, EN EL ORDEN EN  *
000600*                 QUE DEBEN APLICARSE.  SUSTITUYE A LA ANTIGUA   *
000700*                 ENTRADA POR PANTALLA (SCREEN SECTION) DE LOS   *
000800*                 PROGRAMAS INTERACTIVOS DE ESTE MISMO CAJERO.   *
000900*    EL IMPORTE SE DEJA COMO PSEUDO-TEXTO CMD-AMT-PIC PARA QUE   *
001000*    EL FICHERO LO LLEVE EN DISPLAY (ZONADO, LEGIBLE) Y BANK1 LO *
001100*    CONVIERTA A COMP-3 PARA TRABAJAR CON EL.                    *
001200******************************************************************
001300*    HISTORIAL DE CAMBIOS
001400*    FECHA     PROGR  PETIC    DESCRIPCION
001500*    --------  -----  -------  --------------------------------
001600*    04/17/26  RDC    CR-0512  ALTA INICIAL - SUSTITUYE LA
001700*                              PANTALLA DE BANK1 POR UN GUION
001800*                              LEIDO DE FICHERO PARA EL PROCESO
001900*                              POR LOTES
002000******************************************************************
002100 05  CMD-SEQ                     PIC 9(04).
002200 05  CMD-VERB                    PIC X(10).
002300     88  CMD-IS-INSERTCARD            VALUE "INSERTCARD".
002400     88  CMD-IS-ENTERPIN              VALUE "ENTERPIN  ".
002500     88  CMD-IS-SELECTTXN              VALUE "SELECTTXN ".
002600     88  CMD-IS-EXECUTE                VALUE "EXECUTE   ".
002700     88  CMD-IS-CANCEL                 VALUE "CANCEL    ".
002800     88  CMD-IS-EJECTCARD               VALUE "EJECTCARD ".
002900 05  CMD-CARD-NUMBER             PIC X(16).
003000 05  CMD-PIN                     PIC X(04).
003100 05  CMD-TXN-TYPE                PIC X(16).
003200     88  CMD-TYPE-IS-BALANCE           VALUE "BALANCE_INQUIRY ".
003300     88  CMD-TYPE-IS-WITHDRAWAL        VALUE "WITHDRAWAL      ".
003400     88  CMD-TYPE-IS-DEPOSIT           VALUE "DEPOSIT         ".
003500     88  CMD-TYPE-IS-TRANSFER          VALUE "TRANSFER        ".
003600 05  CMD-AMOUNT                  CMD-AMT-PIC.
003700 05  CMD-TARGET-ACCT             PIC X(10).
003800 05  FILLER                      PIC X(05).
