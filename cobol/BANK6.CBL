000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK6.
000300 AUTHOR.        J R MARTINEZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*    BANK6 - TRANSFERENCIA ENTRE CUENTAS
001000*    ORIGINALMENTE ESCRIBIA DOS MOVIMIENTOS (CARGO Y ABONO) EN EL
001100*    FICHERO DE MOVIMIENTOS INDEXADO, LEYENDO LA CUENTA DESTINO
001200*    DEL PROPIO FICHERO DE TARJETAS.  A PARTIR DE CR-0512 RECIBE
001300*    EL MAESTRO DE CUENTAS COMPLETO EN MEMORIA (ACCT-TABLE-AREA)
001400*    Y LOCALIZA LA CUENTA DESTINO POR SU PROPIA CUENTA, YA QUE
001500*    BANK1 SOLO TIENE LOCALIZADA LA CUENTA ORIGEN.
001600******************************************************************
001700*    HISTORIAL DE CAMBIOS
001800*    FECHA     PROGR  PETIC    DESCRIPCION
001900*    --------  -----  -------  --------------------------------
002000*    03/14/88  JRM    CR-0014  ALTA INICIAL - DOBLE ESCRITURA DE
002100*                              MOVIMIENTOS DE CARGO Y ABONO
002200*    09/02/91  LPC    CR-0077  SE RECHAZA LA TRANSFERENCIA SI LA
002300*                              CUENTA DESTINO NO EXISTE
002400*    06/05/99  MGR    CR-0188  REVISION Y2K, SIN IMPACTO
002500*    04/17/26  RDC    CR-0512  REESCRITO COMO SUBPROGRAMA DE
002600*                              LINKAGE.  LOCALIZA LA CUENTA
002700*                              DESTINO POR BUSQUEDA BINARIA SOBRE
002800*                              EL MAESTRO RECIBIDO COMPLETO
002900*                              (CR-0512)
003000******************************************************************
003100
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
003600            OFF STATUS IS WS-TRAZA-DESACTIVADA.
003700
003800
003900 DATA DIVISION.
004000 WORKING-STORAGE SECTION.
004100 77  WS-TRAZA-ACTIVADA           PIC X(01).
004200 77  WS-TRAZA-DESACTIVADA        PIC X(01).
004300
004400*    LINEA DE TRAZA DE DEPURACION, ACTIVADA POR UPSI-0.
004500 01  WS-TRAZA-LINEA.
004600     05  WS-TRAZA-PROGRAMA       PIC X(08).
004700     05  WS-TRAZA-CUENTA         PIC X(10).
004800     05  WS-TRAZA-IMPORTE        PIC S9(7)V99.
004900 01  WS-TRAZA-LINEA-X REDEFINES WS-TRAZA-LINEA
005000                                 PIC X(25).
005100
005200 77  WS-DESTINO-IDX-NUM          PIC 9(4) COMP.
005300
005400*    INDICADOR DE CUENTA DESTINO LOCALIZADA, REUTILIZADO COMO
005500*    VISTA DE UN SOLO CARACTER PARA LA TRAZA DE DEPURACION.
005600 01  WS-DESTINO-ENCONTRADA-AREA.
005700     05  WS-DESTINO-ENCONTRADA   PIC X(01).
005800         88  WS-DESTINO-SI-ENCONTRADA    VALUE "S".
005900         88  WS-DESTINO-NO-ENCONTRADA    VALUE "N".
006000 01  WS-DESTINO-ENCONTRADA-X
006100         REDEFINES WS-DESTINO-ENCONTRADA-AREA
006200                                 PIC X(01).
006300
006400 LINKAGE SECTION.
006500*    MAESTRO DE CUENTAS COMPLETO EN MEMORIA, CARGADO POR BANK1.
006600*    SE RECIBE ENTERO PORQUE LA CUENTA ORIGEN YA VIENE LOCALIZADA
006700*    (LK-ORIGEN-IDX-NUM) PERO LA DESTINO HAY QUE BUSCARLA AQUI.
006800 01  LK-ACCT-TABLE-AREA.
006900     05  LK-ACCT-TABLE-COUNT     PIC 9(4) COMP.
007000     05  LK-ACCT-TABLE-ENTRY OCCURS 1 TO 200 TIMES
007100             DEPENDING ON LK-ACCT-TABLE-COUNT
007200             ASCENDING KEY IS ACCT-NUMBER
007300             INDEXED BY LK-ACCT-IDX.
007400         COPY ACCTFLD REPLACING ==ACCT-BAL-PIC==
007500             BY ==PIC S9(9)V99 COMP-3==.
007600
007700 01  LK-ORIGEN-IDX-NUM           PIC 9(4) COMP.
007800
007900 01  LK-DESTINO-NUMERO           PIC X(10).
008000
008100 01  LK-EXEC-AMOUNT              PIC S9(7)V99 COMP-3.
008200
008300 01  LK-TXN-STATUS               PIC X(07).
008400     88  LK-STATUS-IS-SUCCESS        VALUE "SUCCESS".
008500     88  LK-STATUS-IS-FAILED         VALUE "FAILED ".
008600
008700 01  LK-TXN-BALANCE              PIC S9(9)V99 COMP-3.
008800
008900
009000 PROCEDURE DIVISION USING LK-ACCT-TABLE-AREA
009100                           LK-ORIGEN-IDX-NUM
009200                           LK-DESTINO-NUMERO
009300                           LK-EXEC-AMOUNT
009400                           LK-TXN-STATUS
009500                           LK-TXN-BALANCE.
009600*--------------------------------------------------------------*
009700*    1000  TRANSFERENCIA ENTRE CUENTAS.  EL SALDO DEVUELTO AL
009800*    MOTOR DE PROCESO (LK-TXN-BALANCE) ES SIEMPRE EL DE LA
009900*    CUENTA ORIGEN, QUE ES LA QUE APARECE EN EL RECIBO DEL
010000*    CLIENTE QUE HA INICIADO LA OPERACION.
010100*--------------------------------------------------------------*
010200 1000-TRANSFERIR.
010300     IF WS-TRAZA-ACTIVADA
010400         MOVE "BANK6" TO WS-TRAZA-PROGRAMA
010500         MOVE ACCT-NUMBER(LK-ORIGEN-IDX-NUM) TO WS-TRAZA-CUENTA
010600         MOVE LK-EXEC-AMOUNT TO WS-TRAZA-IMPORTE
010700         DISPLAY WS-TRAZA-LINEA-X
010800     END-IF.
010900
011000     IF LK-EXEC-AMOUNT NOT > 0
011100         SET LK-STATUS-IS-FAILED TO TRUE
011200         MOVE ACCT-BALANCE-AMT(LK-ORIGEN-IDX-NUM) TO LK-TXN-BALANCE
011300         GO TO 1000-EXIT
011400     END-IF.
011500
011600     PERFORM 2000-LOCALIZAR-DESTINO THRU 2000-EXIT.
011700     IF WS-DESTINO-NO-ENCONTRADA
011800         SET LK-STATUS-IS-FAILED TO TRUE
011900         MOVE ACCT-BALANCE-AMT(LK-ORIGEN-IDX-NUM) TO LK-TXN-BALANCE
012000         GO TO 1000-EXIT
012100     END-IF.
012200
012300     IF LK-EXEC-AMOUNT > ACCT-BALANCE-AMT(LK-ORIGEN-IDX-NUM)
012400         SET LK-STATUS-IS-FAILED TO TRUE
012500         MOVE ACCT-BALANCE-AMT(LK-ORIGEN-IDX-NUM) TO LK-TXN-BALANCE
012600         GO TO 1000-EXIT
012700     END-IF.
012800
012900     SUBTRACT LK-EXEC-AMOUNT
013000         FROM ACCT-BALANCE-AMT(LK-ORIGEN-IDX-NUM).
013100     ADD LK-EXEC-AMOUNT
013200         TO ACCT-BALANCE-AMT(WS-DESTINO-IDX-NUM).
013300     SET LK-STATUS-IS-SUCCESS TO TRUE.
013400     MOVE ACCT-BALANCE-AMT(LK-ORIGEN-IDX-NUM) TO LK-TXN-BALANCE.
013500 1000-EXIT.
013600     EXIT PROGRAM.
013700
013800*--------------------------------------------------------------*
013900*    2000  LOCALIZA LA CUENTA DESTINO EN EL MAESTRO RECIBIDO
014000*    COMPLETO, POR BUSQUEDA BINARIA SOBRE LA CLAVE ASCENDENTE
014100*    ACCT-NUMBER.  DEJA EL INDICE EN WS-DESTINO-IDX-NUM.
014200*--------------------------------------------------------------*
014300 2000-LOCALIZAR-DESTINO.
014400     SET WS-DESTINO-NO-ENCONTRADA TO TRUE.
014500     IF LK-ACCT-TABLE-COUNT = 0
014600         GO TO 2000-EXIT
014700     END-IF.
014800     SEARCH ALL LK-ACCT-TABLE-ENTRY
014900         WHEN ACCT-NUMBER(LK-ACCT-IDX) = LK-DESTINO-NUMERO
015000             SET WS-DESTINO-IDX-NUM FROM LK-ACCT-IDX
015100             SET WS-DESTINO-SI-ENCONTRADA TO TRUE
015200     END-SEARCH.
015300 2000-EXIT.
015400     EXIT.
