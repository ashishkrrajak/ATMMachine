000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    BANK2.
000300 AUTHOR.        J R MARTINEZ.
000400 INSTALLATION.  UNIZARBANK - CENTRO DE PROCESO DE DATOS.
000500 DATE-WRITTEN.  03/14/88.
000600 DATE-COMPILED.
000700 SECURITY.      CONFIDENCIAL - USO INTERNO UNIZARBANK.
000800******************************************************************
000900*    BANK2 - CONSULTA DE SALDO
001000*    ORIGINALMENTE CALCULABA EL SALDO RECORRIENDO EL FICHERO DE
001100*    MOVIMIENTOS INDEXADO POR NUMERO DE TARJETA.  A PARTIR DE
001200*    CR-0512 EL SALDO VIVE YA CALCULADO EN EL MAESTRO DE CUENTAS
001300*    EN MEMORIA (ACCT-TABLE-AREA DE BANK1) Y SE RECIBE POR
001400*    LINKAGE, ASI QUE EL SUBPROGRAMA SOLO TIENE QUE DEVOLVERLO.
001500******************************************************************
001600*    HISTORIAL DE CAMBIOS
001700*    FECHA     PROGR  PETIC    DESCRIPCION
001800*    --------  -----  -------  --------------------------------
001900*    03/14/88  JRM    CR-0014  ALTA INICIAL - SALDO CALCULADO
002000*                              RECORRIENDO MOVIMIENTOS.UBD
002100*    02/09/90  JRM    CR-0031  SE MUESTRA SOLO EL ULTIMO
002200*                              MOVIMIENTO EN LUGAR DE RECALCULAR
002300*    06/05/99  MGR    CR-0188  REVISION Y2K, SIN IMPACTO
002400*    04/17/26  RDC    CR-0512  REESCRITO COMO SUBPROGRAMA DE
002500*                              LINKAGE DEL MOTOR POR LOTES. YA NO
002600*                              ABRE FICHEROS PROPIOS - RECIBE LA
002700*                              CUENTA YA LOCALIZADA POR BANK1
002800******************************************************************
002900
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     UPSI-0 ON STATUS IS WS-TRAZA-ACTIVADA
003400            OFF STATUS IS WS-TRAZA-DESACTIVADA.
003500
003600
003700 DATA DIVISION.
003800 WORKING-STORAGE SECTION.
003900 77  WS-TRAZA-ACTIVADA           PIC X(01).
004000 77  WS-TRAZA-DESACTIVADA        PIC X(01).
004100
004200*    LINEA DE TRAZA DE DEPURACION, ACTIVADA POR EL INTERRUPTOR
004300*    UPSI-0 DEL JCL DE ARRANQUE.  USO COMUN A BANK2/4/5/6.
004400 01  WS-TRAZA-LINEA.
004500     05  WS-TRAZA-PROGRAMA       PIC X(08).
004600     05  WS-TRAZA-CUENTA         PIC X(10).
004700     05  WS-TRAZA-IMPORTE        PIC S9(7)V99.
004800 01  WS-TRAZA-LINEA-X REDEFINES WS-TRAZA-LINEA
004900                                 PIC X(25).
005000
005100*    VISTA EDITADA DEL SALDO PARA LA LINEA DE TRAZA.
005200 01  WS-SALDO-EDITADO-AREA.
005300     05  WS-SALDO-SIGNO          PIC X(01).
005400     05  WS-SALDO-VALOR          PIC 9(09)V99.
005500 01  WS-SALDO-EDITADO-X REDEFINES WS-SALDO-EDITADO-AREA
005600                                 PIC X(12).
005700
005800 LINKAGE SECTION.
005900*    CUENTA A CONSULTAR, YA LOCALIZADA POR BANK1 EN ACCT-TABLE-AREA.
006000 01  LK-ACCT-ENTRY.
006100     COPY ACCTFLD REPLACING ==ACCT-BAL-PIC==
006200         BY ==PIC S9(9)V99 COMP-3==.
006300
006400 01  LK-TXN-STATUS                   PIC X(07).
006500     88  LK-STATUS-IS-SUCCESS            VALUE "SUCCESS".
006600     88  LK-STATUS-IS-FAILED             VALUE "FAILED ".
006700
006800 01  LK-TXN-BALANCE                  PIC S9(9)V99 COMP-3.
006900
007000
007100 PROCEDURE DIVISION USING LK-ACCT-ENTRY
007200                           LK-TXN-STATUS
007300                           LK-TXN-BALANCE.
007400*--------------------------------------------------------------*
007500*    1000  CONSULTA DE SALDO - SIEMPRE TERMINA CON EXITO, SEGUN
007600*    LA REGLA DE NEGOCIO DE ESTA OPERACION (NO HAY CONDICION DE
007700*    RECHAZO PARA UNA SIMPLE CONSULTA)
007800*--------------------------------------------------------------*
007900 1000-CONSULTAR-SALDO.
008000     IF WS-TRAZA-ACTIVADA
008100         MOVE "BANK2" TO WS-TRAZA-PROGRAMA
008200         MOVE ACCT-NUMBER TO WS-TRAZA-CUENTA
008300         MOVE ACCT-BALANCE-AMT TO WS-TRAZA-IMPORTE
008400         DISPLAY WS-TRAZA-LINEA-X
008500     END-IF.
008600     MOVE ACCT-BALANCE-AMT TO LK-TXN-BALANCE.
008700     SET LK-STATUS-IS-SUCCESS TO TRUE.
008800 1000-EXIT.
008900     EXIT PROGRAM.
